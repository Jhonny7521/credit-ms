000100******************************************************************
000200*   CRDCINS.DD.CBL  --  CARD-INSTALLMENT RECORD                  *
000300*                                                                *
000400*   ONE RECORD PER INSTALLMENT OF A FINANCED CARD PURCHASE,      *
000500*   NUMBERED 0..TOTAL-INSTALLMENTS-1.  LOWERCASE FIELD NAMES     *
000600*   KEPT FROM THE OLD COBOL-LAYOUT EXTRACT THIS WAS CARVED OUT   *
000700*   OF - NEVER RETYPED TO UPPERCASE WHEN MOVED INTO THIS SHOP.   *
000800*                                                                *
000900*   CHANGE LOG                                                   *
001000*   ----------                                                   *
001100*   DATE-WRITTEN 04/11/93                                        *
001200*   04/11/93  TLK  ORIGINAL LAYOUT                               *CIN0001
001300*   09/02/93  EJ   ADDED total-interest FOR LATE-PAY RUN         *CIN0002
001400*   01/09/95  RLM  ADDED days-overdue, STATUS 88-LEVELS          *CIN0003
001500*   02/02/99  TLK  Y2K SIGN-OFF - due-date ALREADY 4-DIGIT YEAR  *CIN0004
001600******************************************************************
001700*
001800 01  cr21-installment-rec.
001900    05  cr21-installment-id             pic x(10).
001950    05  cr21-installment-id-r redefines cr21-installment-id.
001960       10 cr21-cin-purchase-part        pic x(07).
001970       10 cr21-cin-installment-part     pic 9(03).
002000    05  cr21-purchase-id                pic x(10).
002100    05  cr21-card-id                    pic x(10).
002200    05  cr21-installment-number         pic s9(3)     comp-3.
002300    05  cr21-total-installments         pic s9(3)     comp-3.
002400    05  cr21-total-amount               pic s9(13)v99 comp-3.
002500    05  cr21-total-interest             pic s9(13)v99 comp-3.
002600    05  cr21-due-date                   pic 9(8).
002700    05  cr21-due-date-r redefines cr21-due-date.
002800        10 cr21-due-yyyy                pic 9(4).
002900        10 cr21-due-mm                  pic 9(2).
003000        10 cr21-due-dd                  pic 9(2).
003100    05  cr21-status                     pic x(10).
003200        88 cr21-pending                 value 'PENDING'.
003300        88 cr21-paid                    value 'PAID'.
003400        88 cr21-overdue                 value 'OVERDUE'.
003500    05  cr21-days-overdue               pic 9(5)      comp-3.
003600    05  filler                           pic x(09).
003700*
