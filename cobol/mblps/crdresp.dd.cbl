000100******************************************************************
000200*   CRDRESP.DD.CBL  --  OPERATION-RESPONSE RECORD                *
000300*                                                                *
000400*   ONE RECORD WRITTEN BACK TO THE RESPONSE FILE FOR EVERY       *
000500*   CREDIT-TRANSACTION READ.  TELLS THE DOWNSTREAM RECONCILE JOB *
000600*   WHETHER THE REQUESTED OPERATION WAS APPLIED.                 *
000700*                                                                *
000800*   CHANGE LOG                                                   *
000900*   ----------                                                   *
001000*   DATE-WRITTEN 02/11/90                                        *
001100*   02/11/90  EJ   ORIGINAL LAYOUT                               *RSP0001
001200*   06/04/90  RLM  WIDENED MESSAGE TO 60 BYTES, HELP DESK REQ     *RSP0002
001300*   01/09/92  TLK  ADDED RS-ERROR DETAIL FOR FAILED OPERATIONS    *RSP0003
001400******************************************************************
001500*
001600 01  RS-RESPONSE-REC.
001700     05  RS-STATUS                   PIC X(10).
001800         88  RS-SUCCESS               VALUE 'SUCCESS'.
001900         88  RS-FAILED                VALUE 'FAILED'.
002000     05  RS-MESSAGE                  PIC X(60).
002100     05  RS-ERROR                    PIC X(80).
002150     05  FILLER                      PIC X(10).
002200*
