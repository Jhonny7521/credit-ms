000100******************************************************************
000200*   CRDCARD.DD.CBL  --  CREDIT-CARD MASTER RECORD                *
000300*                                                                *
000400*   ONE RECORD PER REVOLVING CREDIT CARD (PERSONAL OR BUSINESS). *
000500*   GROUPED THE SAME WAY THE OLD MB-REC CLIENT/ACCOUNT LAYOUT    *
000600*   WAS GROUPED, WITH THE NAME/ADDRESS BLOCKS STRIPPED OUT -     *
000700*   CARDHOLDER NAME AND ADDRESS ARE NOT PART OF THIS SYSTEM.     *
000800*                                                                *
000900*   CHANGE LOG                                                   *
001000*   ----------                                                   *
001100*   DATE-WRITTEN 06/22/91                                        *
001200*   06/22/91  RLM  ORIGINAL LAYOUT, CARVED OUT OF MB-REC          *CRC0001
001300*   02/14/92  EJ   ADDED CARD-NUMBER 4X4 REDEFINES FOR EMBOSS     *CRC0002
001400*   08/30/94  TLK  ADDED PAYMENT-DAY FOR CYCLE BILLING            *CRC0003
001500*   02/02/99  RLM  Y2K SIGN-OFF - NO DATE FIELDS ON THIS RECORD   *CRC0004
001600*   03/19/02  EJ   ADDED STATUS 88-LEVELS, BLOCKED/CANCELLED      *CRC0005
001700******************************************************************
001800*
001900 01  CR20-CARD-REC.
002000     05  CR20-CARD-ID-FIELDS.
002100         10  CR20-CARD-ID            PIC X(10).
002200         10  CR20-CUSTOMER-ID        PIC X(10).
002300     05  CR20-CARD-NUMBER-FIELDS.
002400         10  CR20-CARD-NUMBER        PIC X(19).
002500         10  CR20-CARD-NUMBER-R REDEFINES CR20-CARD-NUMBER.
002600             15  CR20-CARD-GROUP-1   PIC X(4).
002700             15  FILLER              PIC X(1).
002800             15  CR20-CARD-GROUP-2   PIC X(4).
002900             15  FILLER              PIC X(1).
003000             15  CR20-CARD-GROUP-3   PIC X(4).
003100             15  FILLER              PIC X(1).
003200             15  CR20-CARD-GROUP-4   PIC X(4).
003300     05  CR20-CARD-TYPE              PIC X(10).
003400         88  CR20-IS-PERSONAL        VALUE 'PERSONAL'.
003500         88  CR20-IS-BUSINESS        VALUE 'BUSINESS'.
003600     05  CR20-LIMIT-FIELDS.
003700         10  CR20-CREDIT-LIMIT       PIC S9(13)V99 COMP-3.
003800         10  CR20-INTEREST-RATE      PIC S9(3)V99  COMP-3.
003900         10  CR20-AVAILABLE-CREDIT   PIC S9(13)V99 COMP-3.
004000         10  CR20-PAYMENT-DAY        PIC S9(2)     COMP-3.
004100     05  CR20-STATUS                 PIC X(10).
004200         88  CR20-ACTIVE             VALUE 'ACTIVE'.
004300         88  CR20-BLOCKED            VALUE 'BLOCKED'.
004400         88  CR20-CANCELLED          VALUE 'CANCELLED'.
004500     05  FILLER                      PIC X(17).
004600*
