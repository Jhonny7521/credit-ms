000100******************************************************************
000200*   CRDCONST.DD.CBL  --  LATE-PAYMENT INTEREST CONSTANT          *
000300*                                                                *
000400*   SINGLE SHOP-WIDE CONSTANT FOR THE ANNUAL LATE-PAYMENT RATE   *
000500*   APPLIED TO OVERDUE CARD INSTALLMENTS BY CR2500.  KEPT IN     *
000600*   ITS OWN MEMBER SO EVERY PROGRAM THAT NEEDS IT COPIES THE     *
000700*   SAME VALUE - NO PROGRAM IS ALLOWED TO HARD-CODE ITS OWN.     *
000800*                                                                *
000900*   CHANGE LOG                                                   *
001000*   ----------                                                   *
001100*   DATE-WRITTEN 01/09/95                                        *
001200*   01/09/95  RLM  ORIGINAL LAYOUT, TRIMMED OUT OF LPSUCFPB       *LCR0001
001300*   09/02/96  TLK  RATE CONFIRMED AT 12 PERCENT PER LEGAL REVIEW  *LCR0002
001400******************************************************************
001500*
001600 01  LC-LATE-PAYMENT-CONSTANTS.
001700     05  LC-ANNUAL-RATE              PIC S9V9(4) COMP-3
001800                                     VALUE 0.1200.
001900     05  LC-DAYS-PER-YEAR            PIC S9(3)   COMP-3
002000                                     VALUE 365.
002050     05  FILLER                      PIC X(10).
002100*
