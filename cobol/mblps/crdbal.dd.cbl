000100******************************************************************
000200*   CRDBAL.DD.CBL  --  DAILY-CREDIT-BALANCE RECORD               *
000300*                                                                *
000400*   ONE RECORD PER POSTED BALANCE, WRITTEN BY CR9000'S NIGHTLY   *
000500*   DAILY BALANCE RECORDING RUN.  ONE RECORD PER ACTIVE CREDIT   *
000600*   OR ACTIVE CARD PROCESSED THAT NIGHT.                         *
000700*                                                                *
000800*   CHANGE LOG                                                   *
000900*   ----------                                                   *
001000*   DATE-WRITTEN 08/19/94                                        *
001100*   08/19/94  EJ   ORIGINAL LAYOUT, CARVED OUT OF RECON FEED      *DBL0001
001200*   02/02/99  RLM  Y2K SIGN-OFF - BALANCE-DATE ALREADY 4-DIGIT    *DBL0002
001300******************************************************************
001400*
001500 01  CR90-BALANCE-REC.
001600     05  CR90-PRODUCT-ID             PIC X(10).
001700     05  CR90-BALANCE-DATE           PIC 9(8).
001800     05  CR90-BALANCE-DATE-R REDEFINES CR90-BALANCE-DATE.
001900         10  CR90-BAL-YYYY           PIC 9(4).
002000         10  CR90-BAL-MM             PIC 9(2).
002100         10  CR90-BAL-DD             PIC 9(2).
002200     05  CR90-BALANCE                PIC S9(13)V99 COMP-3.
002300     05  FILLER                      PIC X(09).
002400*
