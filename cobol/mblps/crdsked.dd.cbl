000100******************************************************************
000200*   CRDSKED.DD.CBL  --  CREDIT-PAYMENT-SCHEDULE RECORD           *
000300*                                                                *
000400*   ONE RECORD PER INSTALLMENT OF AN ORDINARY CREDIT, 1..TERM.   *
000500*   BUILT BY CR1000 AT CREDIT-OPENING TIME AND UPDATED BY CR1500 *
000600*   AS EACH INSTALLMENT IS PAID.                                 *
000700*                                                                *
000800*   CHANGE LOG                                                   *
000900*   ----------                                                   *
001000*   DATE-WRITTEN 05/02/90                                        *
001100*   05/02/90  EJ   ORIGINAL LAYOUT, CARRIED OVER FROM THE OLD    *SKD0001
001200*                  DISBURSEMENT-APPLIED RECORD                  *SKD0001
001300*   09/14/90  RLM  ADDED DAYS-OVERDUE / INTEREST FOR LATE-PAY   *SKD0002
001400*   01/09/92  TLK  ADDED STATUS 88-LEVELS                       *SKD0003
001500*   02/02/99  EJ   Y2K SIGN-OFF - DUE-DATE ALREADY 4-DIGIT YEAR *SKD0004
001600******************************************************************
001700*
001800 01  cr15-sched-rec.
001900    05 cr15-schedule-id                    pic x(10).
001950    05 cr15-schedule-id-r redefines cr15-schedule-id.
001960       10 cr15-skd-credit-part             pic x(07).
001970       10 cr15-skd-installment-part         pic 9(03).
002000    05 cr15-credit-id                      pic x(10).
002100    05 cr15-credit-amount                  pic s9(13)v99 comp-3.
002200    05 cr15-installment-number             pic s9(3)     comp-3.
002300    05 cr15-installment-amount             pic s9(13)v99 comp-3.
002400    05 cr15-due-date                       pic 9(8).
002500    05 cr15-due-date-r redefines cr15-due-date.
002600       10 cr15-due-yyyy                    pic 9(4).
002700       10 cr15-due-mm                      pic 9(2).
002800       10 cr15-due-dd                      pic 9(2).
002900    05 cr15-days-overdue                   pic 9(5)      comp-3.
003000    05 cr15-interest                       pic s9(13)v99 comp-3.
003100    05 cr15-status                         pic x(10).
003200       88 cr15-pending                     value 'PENDING'.
003300       88 cr15-paid                        value 'PAID'.
003400       88 cr15-overdue                     value 'OVERDUE'.
003500    05 filler                               pic x(08).
003600*
