000100******************************************************************
000200*   CRDPRT.DD.CBL  --  DAILY BALANCE RUN PRINT LINES             *
000300*                                                                *
000400*   FOUR ALTERNATE VIEWS OF THE SAME 132-BYTE PRINT LINE -       *
000500*   HEADING, DETAIL, CONTROL-BREAK SUBTOTAL, AND FINAL TOTALS -  *
000600*   BUILT BY CR9000 FOR THE BALANCE-REPORT FILE.  CARRIED OVER   *
000700*   FROM THE OLD CNP-TI-REC MULTI-GROUP-PER-RECORD HABIT, BUT    *
000800*   TURNED INTO REDEFINES SINCE ONLY ONE LINE TYPE IS LIVE AT A  *
000900*   TIME.                                                        *
001000*                                                                *
001100*   CHANGE LOG                                                   *
001200*   ----------                                                   *
001300*   DATE-WRITTEN 08/19/94                                        *
001400*   08/19/94  EJ   ORIGINAL LAYOUT, HEADING AND DETAIL ONLY       *PRT0001
001500*   01/09/95  RLM  ADDED CONTROL-BREAK SUBTOTAL LINE              *PRT0002
001600*   09/02/96  TLK  ADDED FINAL TOTALS LINE                        *PRT0003
001700******************************************************************
001800*
001900 01  CR9P-PRINT-LINE                PIC X(132).
002000*
002100 01  CR9P-HEADING-LINE REDEFINES CR9P-PRINT-LINE.
002200     05  FILLER                      PIC X(40)  VALUE SPACES.
002300     05  CR9P-HDG-TITLE              PIC X(35)
002400         VALUE 'DAILY CREDIT BALANCE POSTING REPORT'.
002500     05  FILLER                      PIC X(15)  VALUE SPACES.
002600     05  CR9P-HDG-LIT                PIC X(9)   VALUE 'RUN DATE '.
002700     05  CR9P-HDG-RUN-DATE           PIC X(10).
002800     05  FILLER                      PIC X(23)  VALUE SPACES.
002900*
003000 01  CR9P-DETAIL-LINE REDEFINES CR9P-PRINT-LINE.
003100     05  FILLER                      PIC X(05)  VALUE SPACES.
003200     05  CR9P-DTL-CLASS              PIC X(06).
003300     05  FILLER                      PIC X(04)  VALUE SPACES.
003400     05  CR9P-DTL-PRODUCT-ID         PIC X(10).
003500     05  FILLER                      PIC X(04)  VALUE SPACES.
003600     05  CR9P-DTL-STATUS             PIC X(10).
003700     05  FILLER                      PIC X(04)  VALUE SPACES.
003800     05  CR9P-DTL-BALANCE           PIC Z,ZZZ,ZZZ,ZZ9.99-.
003900     05  FILLER                      PIC X(04)  VALUE SPACES.
004000     05  CR9P-DTL-POST-DATE          PIC X(10).
004100     05  FILLER                      PIC X(58)  VALUE SPACES.
004200*
004300 01  CR9P-SUBTOTAL-LINE REDEFINES CR9P-PRINT-LINE.
004400     05  FILLER                      PIC X(05)  VALUE SPACES.
004500     05  CR9P-SUB-LIT                PIC X(20)
004600         VALUE 'CLASS SUBTOTAL FOR  '.
004700     05  CR9P-SUB-CLASS              PIC X(06).
004800     05  FILLER                      PIC X(05)  VALUE SPACES.
004900     05  CR9P-SUB-COUNT-LIT          PIC X(13)  VALUE 'RECORDS POST'.
005000     05  CR9P-SUB-COUNT              PIC ZZZ,ZZ9.
005100     05  FILLER                      PIC X(05)  VALUE SPACES.
005200     05  CR9P-SUB-AMT-LIT            PIC X(8)   VALUE 'SUBTOTAL'.
005300     05  CR9P-SUB-BALANCE          PIC Z,ZZZ,ZZZ,ZZ9.99-.
005400     05  FILLER                      PIC X(46)  VALUE SPACES.
005500*
005600 01  CR9P-TOTALS-LINE REDEFINES CR9P-PRINT-LINE.
005700     05  FILLER                      PIC X(05)  VALUE SPACES.
005800     05  CR9P-TOT-READ-LIT           PIC X(14)  VALUE 'RECORDS READ  '.
005900     05  CR9P-TOT-READ               PIC ZZZ,ZZ9.
006000     05  FILLER                      PIC X(03)  VALUE SPACES.
006100     05  CR9P-TOT-POSTED-LIT         PIC X(14)  VALUE 'RECORDS POSTED'.
006200     05  CR9P-TOT-POSTED             PIC ZZZ,ZZ9.
006300     05  FILLER                      PIC X(03)  VALUE SPACES.
006400     05  CR9P-TOT-SKIP-LIT           PIC X(14)  VALUE 'RECORDS SKIPPD'.
006500     05  CR9P-TOT-SKIPPED            PIC ZZZ,ZZ9.
006600     05  FILLER                      PIC X(03)  VALUE SPACES.
006700     05  CR9P-TOT-GRAND-LIT          PIC X(12)  VALUE 'GRAND TOTAL '.
006800     05  CR9P-TOT-GRAND-BALANCE   PIC Z,ZZZ,ZZZ,ZZ9.99-.
006900     05  FILLER                      PIC X(26)  VALUE SPACES.
007000*
