000100******************************************************************
000200*   CRDTRAN.DD.CBL  --  CREDIT-TRANSACTION RECORD                *
000300*                                                                *
000400*   ONE RECORD PER REQUESTED OPERATION AGAINST THE CREDIT OR     *
000500*   CREDIT-CARD FILES.  CT-TYPE TELLS THE READING PROGRAM WHICH  *
000600*   OF THE SEVEN OPERATIONS THE REST OF THE RECORD CARRIES, THE  *
000800*                                                                *
000900*   CHANGE LOG                                                   *
001000*   ----------                                                   *
001100*   DATE-WRITTEN 02/11/90                                        *
001200*   02/11/90  EJ   ORIGINAL LAYOUT, OPEN/PAYMENT ONLY            *CTR0001
001300*   06/04/90  RLM  ADDED CHARGE AND BILLPAY TYPES FOR CARDS      *CTR0002
001400*   01/09/92  TLK  ADDED DEL-CREDIT / DEL-CARD DELETION TYPES    *CTR0003
001500*   09/18/96  EJ   ADDED CT-PAYMENT-DAY FOR CARD OPEN            *CTR0004
001600*   02/02/99  RLM  Y2K SIGN-OFF - CT-PROC-DATE ALREADY 4-DIGIT   *CTR0005
001700******************************************************************
001800*
001900 01  CT-TRAN-REC.
002000     05  CT-TYPE                     PIC X(10).
002100         88  CT-OPEN-CREDIT          VALUE 'OPEN-CR'.
002200         88  CT-PAYMENT              VALUE 'PAYMENT'.
002300         88  CT-OPEN-CARD            VALUE 'OPEN-CD'.
002400         88  CT-CHARGE               VALUE 'CHARGE'.
002500         88  CT-BILLPAY              VALUE 'BILLPAY'.
002600         88  CT-DEL-CREDIT           VALUE 'DEL-CR'.
002700         88  CT-DEL-CARD             VALUE 'DEL-CD'.
002800     05  CT-PROC-DATE                PIC 9(8).
002900     05  CT-PROC-DATE-R REDEFINES CT-PROC-DATE.
003000         10  CT-PROC-YYYY            PIC 9(4).
003100         10  CT-PROC-MM              PIC 9(2).
003200         10  CT-PROC-DD              PIC 9(2).
003300     05  CT-CUSTOMER-ID              PIC X(10).
003400     05  CT-PRODUCT-ID               PIC X(10).
003500     05  CT-CREDIT-TYPE              PIC X(10).
003600     05  CT-AMOUNT                   PIC S9(13)V99 COMP-3.
003700     05  CT-TERM                     PIC S9(3)     COMP-3.
003800     05  CT-INTEREST-RATE            PIC S9(3)V99  COMP-3.
003900     05  CT-PAYMENT-DAY              PIC S9(2)     COMP-3.
004000     05  FILLER                      PIC X(39).
004100*
