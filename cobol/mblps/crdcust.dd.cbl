000100******************************************************************
000200*   CRDCUST.DD.CBL  --  CUSTOMER LOOKUP RECORD                   *
000300*                                                                *
000400*   READ-ONLY REFERENCE FILE, ONE RECORD PER CUSTOMER.  THE      *
000500*   CR1000 AND CR2000 OPENING PROGRAMS LOOK UP CUSTOMER-TYPE     *
000600*   HERE BEFORE ALLOWING A CREDIT OR CARD TO BE OPENED.  THIS    *
000700*   USED TO BE A FULL ATTORNEY/BANKRUPTCY EXTRACT RECORD; ALL    *
000800*   THAT SURVIVES OF IT NOW IS THE CUSTOMER-ID / CUSTOMER-TYPE   *
000900*   KEY PAIR - THE REST OF THAT DATA MOVED TO THE LEGAL SYSTEM.  *
001000*                                                                *
001100*   CHANGE LOG                                                   *
001200*   ----------                                                   *
001300*   DATE-WRITTEN 07/08/93                                        *
001400*   07/08/93  RLM  ORIGINAL LAYOUT, CARVED OUT OF LPSXCFPB       *CUS0001
001500*   01/09/95  TLK  ADDED CUSTOMER-TYPE 88-LEVELS                 *CUS0002
001600******************************************************************
001700*
001800 01  CR05-CUSTOMER-REC.
001900     05  CR05-CUSTOMER-ID            PIC X(10).
002000     05  CR05-CUSTOMER-TYPE          PIC X(10).
002100         88  CR05-IS-PERSONAL        VALUE 'PERSONAL'.
002200         88  CR05-IS-BUSINESS        VALUE 'BUSINESS'.
002250     05  FILLER                      PIC X(10).
002300*
