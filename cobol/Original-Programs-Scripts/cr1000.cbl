000100******************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 10/1/2017        *
000300******************************************************************
000400*                                                                *
000500*   CR1000.CBL  --  CREDIT OPENING                               *
000600*                                                                *
000700*   READS THE CREDIT-TRANSACTION FILE AND PROCESSES EVERY        *
000800*   OPEN-CR TRANSACTION FOUND ON IT (ALL OTHER TYPES ARE LEFT    *
000900*   FOR THEIR OWNER PROGRAM).  LOOKS UP THE CUSTOMER, VALIDATES  *
001000*   THE REQUEST, COMPUTES THE FIXED MONTHLY INSTALLMENT, WRITES  *
001100*   THE NEW CREDIT-MASTER RECORD, AND BUILDS THE FULL PAYMENT    *
001200*   SCHEDULE.  ONE OPERATION-RESPONSE RECORD IS WRITTEN FOR       *
001300*   EVERY OPEN-CR TRANSACTION PROCESSED.                         *
001400*                                                                *
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    CR1000.
001700 AUTHOR.        E JARRELL.
001800 INSTALLATION.  CONSUMER LENDING SYSTEMS - BATCH.
001900 DATE-WRITTEN.  02/11/90.
002000 DATE-COMPILED.
002100 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
002200*
002300*   CHANGE LOG
002400*   ----------
002500*   02/11/90  EJ   ORIGINAL PROGRAM, PERSONAL CREDITS ONLY        *CRO0001
002600*   06/04/90  RLM  ADDED BUSINESS CREDIT TYPE VALIDATION          *CRO0002
002700*   09/14/90  RLM  SCHEDULE NOW BUILT IN THE SAME RUN AS OPEN     *CRO0003
002800*   01/09/92  TLK  ADDED ONE-OUTSTANDING-CREDIT RULE FOR PERSONAL *CRO0004
002900*                  CUSTOMERS PER COLLECTIONS DEPT REQUEST 88-114 *CRO0004
003000*   08/30/94  EJ   INSTALLMENT FORMULA REWRITTEN TO TRUE ANNUITY  *CRO0005
003100*                  FACTOR, REPLACES OLD FLAT-RATE APPROXIMATION  *CRO0005
003200*   02/02/99  RLM  Y2K SIGN-OFF - ALL DATE MATH ON 4-DIGIT YEARS  *CRO0006
003300*   11/09/99  TLK  ADDED TERM/RATE REQUIRED-FIELD EDIT            *CRO0007
003400*   05/17/01  EJ   SCHEDULE-ID NOW DERIVED, NO SEPARATE KEY FILE  *CRO0008
003500*   09/03/04  RLM  REVIEWED, NO CHANGES                           *CRO0009
003510*   11/19/09  RLM  100-MAIN NOW WRITES FAILED/INCORRECT-TRAN-     *CRO0010
003520*                  TYPE IF A NON-OPEN-CR RECORD TURNS UP ON THE   *CRO0010
003530*                  INPUT - WAS BEING DROPPED WITH NO RESPONSE AT  *CRO0010
003540*                  ALL, SAME AUDIT FINDING AS CRP0009 IN CR1500   *CRO0010
003550*   12/04/09  EJ   CRDCUST CHANGED FROM INDEXED RANDOM READ TO     *CRO0011
003560*                  SEQUENTIAL - NOW LOADED ONCE INTO A TABLE BY    *CRO0011
003570*                  050-LOAD-CUSTOMERS AND SEARCHED BY 200-LOOKUP-  *CRO0011
003580*                  CUSTOMER - PER AUDIT, FILE IS KEYED LOGICALLY   *CRO0011
003590*                  ONLY, NOT A TRUE VSAM/ISAM KEY                  *CRO0011
003600******************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CONSOLE IS CRT.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    INCOMING OPEN-CR REQUESTS, AMONG OTHER TRANSACTION TYPES
004600     SELECT CR1-TRAN-FILE       ASSIGN TO CRDTRAN
004700            ORGANIZATION IS SEQUENTIAL.
004800*    CUSTOMER-TYPE LOOKUP, READ-ONLY - SEQUENTIAL, LOADED INTO A
004810*    WORKING-STORAGE TABLE AT START OF RUN AND SEARCHED FROM THERE
004900     SELECT CR1-CUSTOMER-FILE   ASSIGN TO CRDCUST
005000            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS IS WS-CUST-STATUS.
005400*    CREDIT MASTER - NEW RECORD WRITTEN HERE, ALSO SCANNED BY
005500*    CUSTOMER-ID TO ENFORCE THE ONE-OUTSTANDING-CREDIT RULE
005600     SELECT CR1-CREDIT-MASTER-FILE ASSIGN TO CRDMAST
005700            ORGANIZATION IS INDEXED
005800            ACCESS MODE IS DYNAMIC
005900            RECORD KEY IS CR10-CREDIT-ID
006000            ALTERNATE RECORD KEY IS CR10-CUSTOMER-ID WITH DUPLICATES
006100            FILE STATUS IS WS-MAST-STATUS.
006200*    PAYMENT SCHEDULE - TERM RECORDS WRITTEN PER CREDIT OPENED
006300     SELECT CR1-SCHEDULE-FILE   ASSIGN TO CRDSKED
006400            ORGANIZATION IS INDEXED
006500            ACCESS MODE IS SEQUENTIAL
006600            RECORD KEY IS CR15-SCHEDULE-ID
006700            FILE STATUS IS WS-SKED-STATUS.
006800*    ONE RESPONSE PER TRANSACTION PROCESSED
006900     SELECT CR1-RESPONSE-FILE   ASSIGN TO CRDRESP
007000            ORGANIZATION IS SEQUENTIAL.
007100*
007200 DATA DIVISION.
007300*
007400 FILE SECTION.
007500*
007600 FD  CR1-TRAN-FILE
007700     LABEL RECORDS ARE STANDARD.
007800     COPY '/users/devel/crdtran.dd.cbl'.
007900*
008000 FD  CR1-CUSTOMER-FILE
008100     LABEL RECORDS ARE STANDARD.
008200     COPY '/users/devel/crdcust.dd.cbl'.
008300*
008400 FD  CR1-CREDIT-MASTER-FILE
008500     LABEL RECORDS ARE STANDARD.
008600     COPY '/users/devel/crdmast.cbl'.
008700*
008800 FD  CR1-SCHEDULE-FILE
008900     LABEL RECORDS ARE STANDARD.
009000     COPY '/users/devel/crdsked.dd.cbl'.
009100*
009200 FD  CR1-RESPONSE-FILE
009300     LABEL RECORDS ARE STANDARD.
009400     COPY '/users/devel/crdresp.dd.cbl'.
009500*
009600 WORKING-STORAGE SECTION.
009700*
009800 01  CR1-SWITCHES.
009900     05  CR1-EOF-SW                  PIC 9(1) COMP VALUE 0.
010000         88  CR1-TRAN-DONE            VALUE 1.
010100     05  WS-CUST-STATUS              PIC X(2) VALUE '00'.
010200     05  WS-MAST-STATUS              PIC X(2) VALUE '00'.
010300     05  WS-SKED-STATUS              PIC X(2) VALUE '00'.
010400     05  WS-VALID-SW                 PIC X(1) VALUE 'Y'.
010500         88  WS-REQUEST-VALID         VALUE 'Y'.
010600     05  WS-DUP-CREDIT-FOUND-SW       PIC X(1) VALUE 'N'.
010700         88  WS-DUP-CREDIT-FOUND       VALUE 'Y'.
010710     05  CR1-CUST-EOF-SW              PIC 9(1) COMP VALUE 0.
010720         88  CR1-CUST-EOF              VALUE 1.
010800*
010810*    CUSTOMER REFERENCE TABLE, BUILT ONCE AT START OF RUN BY      *
010820*    050-LOAD-CUSTOMERS FROM THE SEQUENTIAL CRDCUST FILE AND      *
010830*    SEARCHED BY 200-LOOKUP-CUSTOMER - REPLACES THE OLD INDEXED   *
010840*    RANDOM READ ON CR05-CUSTOMER-ID.                             *
010850 01  CR1-CUSTOMER-TABLE.
010860     05  CR1-CUST-COUNT              PIC S9(4) COMP VALUE 0.
010870     05  CR1-CUST-ENTRY OCCURS 1 TO 3000 TIMES
010880            DEPENDING ON CR1-CUST-COUNT
010890            INDEXED BY CR1-CUST-IDX.
010900         10  CR1-CUST-TBL-ID         PIC X(10).
010910         10  CR1-CUST-TBL-TYPE       PIC X(10).
010920     05  FILLER                      PIC X(04).
010930*
010940 01  CR1-COUNTERS.
011000     05  WS-TRAN-READ                PIC S9(7) COMP-3 VALUE 0.
011100     05  WS-TRAN-PROCESSED           PIC S9(7) COMP-3 VALUE 0.
011200     05  DISPLAY-COUNT               PIC 9(5)  COMP-3 VALUE 0.
011300     05  I                           PIC S9(4) COMP   VALUE 0.
011400*
011500 01  CR1-CALC-FIELDS.
011600     05  WS-ANNUAL-FACTOR            PIC S9(3)V9(9)  COMP-3.
011700     05  WS-MONTHLY-RATE             PIC S9(3)V9(9)  COMP-3.
011800     05  WS-RATE-FACTOR              PIC S9(9)V9(9)  COMP-3.
011900*
012000 01  CR1-DATE-FIELDS.
012100     05  WS-SYSTEM-DATE              PIC 9(6).
012200     05  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
012300         10  WS-SYS-YY               PIC 9(2).
012400         10  WS-SYS-MM               PIC 9(2).
012500         10  WS-SYS-DD               PIC 9(2).
012600     05  WS-OPEN-DATE-8               PIC 9(8).
012700     05  WS-OPEN-DATE-8-R REDEFINES WS-OPEN-DATE-8.
012800         10  WS-OPEN-YYYY            PIC 9(4).
012900         10  WS-OPEN-MM              PIC 9(2).
013000         10  WS-OPEN-DD              PIC 9(2).
013100*
013200 01  CR1-ADD-MONTHS-FIELDS.
013300     05  WS-BASE-YYYY                PIC 9(4)  COMP.
013400     05  WS-BASE-MM                  PIC 9(2)  COMP.
013500     05  WS-BASE-DD                  PIC 9(2)  COMP.
013600     05  WS-ADD-MONTHS               PIC S9(4) COMP.
013700     05  WS-TOTAL-MONTHS             PIC S9(6) COMP.
013800     05  WS-RESULT-YYYY              PIC 9(4)  COMP.
013900     05  WS-RESULT-MM                PIC 9(2)  COMP.
014000     05  WS-RESULT-DD                PIC 9(2)  COMP.
014100     05  WS-RESULT-DATE-8            PIC 9(8).
014200     05  WS-RESULT-DATE-8-R REDEFINES WS-RESULT-DATE-8.
014300         10  FILLER                  PIC 9(8).
014400*
014500 PROCEDURE DIVISION.
014600*
014700 A010-MAIN-LINE.
014800     DISPLAY SPACES UPON CRT.
014900     DISPLAY '* * * * * B E G I N   C R 1 0 0 0 . C B L'
015000         UPON CRT AT 1401.
015100     OPEN INPUT  CR1-TRAN-FILE.
015200     OPEN INPUT  CR1-CUSTOMER-FILE.
015300     OPEN I-O    CR1-CREDIT-MASTER-FILE.
015600     OPEN OUTPUT CR1-SCHEDULE-FILE.
015700     OPEN OUTPUT CR1-RESPONSE-FILE.
015800     ACCEPT WS-SYSTEM-DATE FROM DATE.
015900     MOVE WS-SYS-MM               TO WS-OPEN-MM.
016000     MOVE WS-SYS-DD               TO WS-OPEN-DD.
016100     IF WS-SYS-YY > 50
016200        COMPUTE WS-OPEN-YYYY = 1900 + WS-SYS-YY
016300     ELSE
016400        COMPUTE WS-OPEN-YYYY = 2000 + WS-SYS-YY.
016450     PERFORM 050-LOAD-CUSTOMERS.
016500     PERFORM READ-TRAN.
016600     PERFORM 100-MAIN THRU 100-MAIN-EXIT
016700         UNTIL CR1-TRAN-DONE.
016800     PERFORM END-RTN.
016900*
017000 READ-TRAN.
017100     READ CR1-TRAN-FILE AT END MOVE 1 TO CR1-EOF-SW.
017200     IF NOT CR1-TRAN-DONE
017300        ADD 1 TO WS-TRAN-READ.
017304*
017308*    ONE-TIME LOAD OF THE CUSTOMER REFERENCE TABLE - CRDCUST IS   *
017312*    A SEQUENTIAL FILE, READ ONCE HERE, SO THE PER-TRANSACTION   *
017316*    LOOKUP IN 200-LOOKUP-CUSTOMER CAN SEARCH AN IN-MEMORY TABLE  *
017320*    INSTEAD OF A RANDOM READ ON A KEYED FILE.                    *
017324 050-LOAD-CUSTOMERS.
017328     PERFORM READ-CUSTOMER.
017332     PERFORM 060-STORE-CUSTOMER THRU 060-STORE-CUSTOMER-EXIT
017336         UNTIL CR1-CUST-EOF.
017340*
017344 READ-CUSTOMER.
017348     READ CR1-CUSTOMER-FILE AT END MOVE 1 TO CR1-CUST-EOF-SW.
017352*
017356 060-STORE-CUSTOMER.
017360     IF CR1-CUST-COUNT < 3000
017364        ADD 1 TO CR1-CUST-COUNT
017368        MOVE CR05-CUSTOMER-ID     TO CR1-CUST-TBL-ID(CR1-CUST-COUNT)
017372        MOVE CR05-CUSTOMER-TYPE   TO CR1-CUST-TBL-TYPE(CR1-CUST-COUNT)
017376     ELSE
017380        DISPLAY 'CUSTOMER TABLE FULL, CUSTOMER SKIPPED' UPON CRT.
017384     PERFORM READ-CUSTOMER.
017388 060-STORE-CUSTOMER-EXIT.
017392     EXIT.
017396*
017400*
017500 100-MAIN.
017600     IF CT-OPEN-CREDIT
017700        MOVE 'Y'                 TO WS-VALID-SW
017800        PERFORM 200-LOOKUP-CUSTOMER
017900        IF WS-REQUEST-VALID
018000           PERFORM 300-VALIDATE-OPEN
018100        END-IF
018200        IF WS-REQUEST-VALID
018300           PERFORM 400-CALC-INSTALLMENT
018400           PERFORM 500-INIT-CREDIT
018500           PERFORM 600-BUILD-SCHEDULE
018600           MOVE 'SUCCESS'         TO RS-STATUS
018700           MOVE 'CREDIT OPENED'   TO RS-MESSAGE
018800           MOVE SPACES            TO RS-ERROR
018900        END-IF
019000        WRITE RS-RESPONSE-REC
019100        ADD 1 TO WS-TRAN-PROCESSED
019110     ELSE
019120        MOVE 'FAILED'             TO RS-STATUS
019130        MOVE SPACES               TO RS-MESSAGE
019140        MOVE 'INCORRECT TRANSACTION TYPE'
019150                                  TO RS-ERROR
019160        WRITE RS-RESPONSE-REC
019170        ADD 1 TO WS-TRAN-PROCESSED.
019200     IF DISPLAY-COUNT = 100
019300        DISPLAY WS-TRAN-READ 'TRANSACTIONS READ -> ' UPON CRT AT 1125
019400        MOVE 0 TO DISPLAY-COUNT.
019500     ADD 1 TO DISPLAY-COUNT.
019600     PERFORM READ-TRAN.
019700 100-MAIN-EXIT.
019800     EXIT.
019900*
020000 200-LOOKUP-CUSTOMER.
020100     MOVE CT-CUSTOMER-ID          TO CR05-CUSTOMER-ID.
020200     SET CR1-CUST-IDX TO 1.
020300     SEARCH CR1-CUST-ENTRY
020400        AT END
020450           MOVE 'N'               TO WS-VALID-SW
020460           MOVE 'FAILED'          TO RS-STATUS
020470           MOVE SPACES            TO RS-MESSAGE
020480           MOVE 'CUSTOMER NOT FOUND'
020490                                  TO RS-ERROR
020500        WHEN CR1-CUST-TBL-ID(CR1-CUST-IDX) = CR05-CUSTOMER-ID
020600           MOVE CR1-CUST-TBL-TYPE(CR1-CUST-IDX)
020700                                  TO CR05-CUSTOMER-TYPE.
020800*
021000 300-VALIDATE-OPEN.
021100     IF CT-INTEREST-RATE = 0 OR CT-TERM = 0
021200        MOVE 'N'                  TO WS-VALID-SW
021300        MOVE 'FAILED'             TO RS-STATUS
021400        MOVE SPACES               TO RS-MESSAGE
021500        MOVE 'INTEREST RATE AND TERM ARE REQUIRED'
021600                                  TO RS-ERROR
021700     END-IF.
021800     IF WS-REQUEST-VALID AND CR05-IS-PERSONAL
021900        AND CT-CREDIT-TYPE = 'BUSINESS'
022000        MOVE 'N'                  TO WS-VALID-SW
022100        MOVE 'FAILED'             TO RS-STATUS
022200        MOVE SPACES               TO RS-MESSAGE
022300        MOVE 'PERSONAL CUSTOMER MAY NOT OPEN A BUSINESS CREDIT'
022400                                  TO RS-ERROR
022500     END-IF.
022600     IF WS-REQUEST-VALID AND CR05-IS-BUSINESS
022700        AND CT-CREDIT-TYPE = 'PERSONAL'
022800        MOVE 'N'                  TO WS-VALID-SW
022900        MOVE 'FAILED'             TO RS-STATUS
023000        MOVE SPACES               TO RS-MESSAGE
023100        MOVE 'BUSINESS CUSTOMER MAY NOT OPEN A PERSONAL CREDIT'
023200                                  TO RS-ERROR
023300     END-IF.
023400     IF WS-REQUEST-VALID AND CR05-IS-PERSONAL
023500        PERFORM 320-CHECK-DUP-CREDIT
023600        IF WS-DUP-CREDIT-FOUND
023700           MOVE 'N'               TO WS-VALID-SW
023800           MOVE 'FAILED'          TO RS-STATUS
023900           MOVE SPACES            TO RS-MESSAGE
024000           MOVE 'CUSTOMER ALREADY HAS A CREDIT WITH AN '
024100             'OUTSTANDING BALANCE'
024200                                  TO RS-ERROR
024300        END-IF
024400     END-IF.
024500*
024600 320-CHECK-DUP-CREDIT.
024700     MOVE 'N'                     TO WS-DUP-CREDIT-FOUND-SW.
024800     MOVE CT-CUSTOMER-ID          TO CR10-CUSTOMER-ID.
024900     START CR1-CREDIT-MASTER-FILE KEY IS >= CR10-CUSTOMER-ID
025000        INVALID KEY
025100           MOVE '10'              TO WS-MAST-STATUS.
025200     IF WS-MAST-STATUS = '00'
025300        PERFORM 330-SCAN-CREDITS-FOR-CUSTOMER
025400            THRU 330-SCAN-CREDITS-FOR-CUSTOMER-EXIT
025500            UNTIL WS-MAST-STATUS NOT = '00'
025600               OR CR10-CUSTOMER-ID NOT = CT-CUSTOMER-ID
025700               OR WS-DUP-CREDIT-FOUND.
025800*
025900 330-SCAN-CREDITS-FOR-CUSTOMER.
026000     IF CR10-AMOUNT > 0
026100        MOVE 'Y'                  TO WS-DUP-CREDIT-FOUND-SW
026200     ELSE
026300        READ CR1-CREDIT-MASTER-FILE NEXT RECORD
026400           AT END MOVE '10'       TO WS-MAST-STATUS
026500        END-READ.
026600 330-SCAN-CREDITS-FOR-CUSTOMER-EXIT.
026700     EXIT.
026800*
026900 400-CALC-INSTALLMENT.
027000     COMPUTE WS-ANNUAL-FACTOR = 1 + (CT-INTEREST-RATE / 100).
027100     COMPUTE WS-MONTHLY-RATE = (WS-ANNUAL-FACTOR ** (1 / 12)) - 1.
027200     COMPUTE WS-RATE-FACTOR = (1 + WS-MONTHLY-RATE) ** CT-TERM.
027300     COMPUTE CR10-NEXT-PAYMENT-AMOUNT ROUNDED =
027400        (CT-AMOUNT * WS-MONTHLY-RATE * WS-RATE-FACTOR)
027500         / (WS-RATE-FACTOR - 1).
027600*
027700 500-INIT-CREDIT.
027800     MOVE CT-PRODUCT-ID           TO CR10-CREDIT-ID.
027900     MOVE CT-CUSTOMER-ID          TO CR10-CUSTOMER-ID.
028000     MOVE CT-CREDIT-TYPE          TO CR10-CREDIT-TYPE.
028100     MOVE CT-AMOUNT               TO CR10-AMOUNT.
028200     MOVE CT-AMOUNT               TO CR10-BALANCE.
028300     MOVE CT-TERM                 TO CR10-TERM.
028400     MOVE CT-INTEREST-RATE        TO CR10-INTEREST-RATE.
028500     MOVE 'ACTIVE'                TO CR10-STATUS.
028600     MOVE WS-OPEN-YYYY            TO WS-BASE-YYYY.
028700     MOVE WS-OPEN-MM              TO WS-BASE-MM.
028800     MOVE WS-OPEN-DD             TO WS-BASE-DD.
028900     MOVE 1                       TO WS-ADD-MONTHS.
029000     PERFORM 700-ADD-MONTHS.
029100     MOVE WS-RESULT-DATE-8        TO CR10-NEXT-PAYMENT-DATE.
029200     MOVE 1                       TO CR10-NEXT-PAYMENT-INSTALL.
029300     MOVE WS-OPEN-DATE-8          TO CR10-CREATED-DATE.
029400     WRITE CR10-CREDIT-REC
029500        INVALID KEY
029600           MOVE 'FAILED'          TO RS-STATUS
029700           MOVE SPACES            TO RS-MESSAGE
029800           MOVE 'CREDIT-ID ALREADY EXISTS'
029900                                  TO RS-ERROR.
030000*
030100 600-BUILD-SCHEDULE.
030200     MOVE 1                       TO I.
030300     PERFORM 610-WRITE-SCHEDULE-LINE THRU 610-WRITE-SCHEDULE-LINE-EXIT
030400         UNTIL I > CT-TERM.
030500*
030600 610-WRITE-SCHEDULE-LINE.
030700     MOVE CR10-CREDIT-ID(1:7)     TO CR15-SKD-CREDIT-PART.
030800     MOVE I                       TO CR15-SKD-INSTALLMENT-PART.
030900     MOVE CR10-CREDIT-ID          TO CR15-CREDIT-ID.
031000     MOVE CT-AMOUNT               TO CR15-CREDIT-AMOUNT.
031100     MOVE I                       TO CR15-INSTALLMENT-NUMBER.
031200     MOVE CR10-NEXT-PAYMENT-AMOUNT
031300                                  TO CR15-INSTALLMENT-AMOUNT.
031400     MOVE WS-OPEN-YYYY            TO WS-BASE-YYYY.
031500     MOVE WS-OPEN-MM              TO WS-BASE-MM.
031600     MOVE WS-OPEN-DD              TO WS-BASE-DD.
031700     MOVE I                       TO WS-ADD-MONTHS.
031800     PERFORM 700-ADD-MONTHS.
031900     MOVE WS-RESULT-DATE-8        TO CR15-DUE-DATE.
032000     MOVE 0                       TO CR15-DAYS-OVERDUE.
032100     MOVE 0                       TO CR15-INTEREST.
032200     MOVE 'PENDING'               TO CR15-STATUS.
032300     WRITE CR15-SCHED-REC.
032400     ADD 1 TO I.
032500 610-WRITE-SCHEDULE-LINE-EXIT.
032600     EXIT.
032700*
032800 700-ADD-MONTHS.
032900     COMPUTE WS-TOTAL-MONTHS =
033000        (WS-BASE-YYYY * 12) + WS-BASE-MM + WS-ADD-MONTHS - 1.
033100     COMPUTE WS-RESULT-YYYY = WS-TOTAL-MONTHS / 12.
033200     COMPUTE WS-RESULT-MM =
033300        WS-TOTAL-MONTHS - (WS-RESULT-YYYY * 12) + 1.
033400     MOVE WS-BASE-DD              TO WS-RESULT-DD.
033500     COMPUTE WS-RESULT-DATE-8 =
033600        (WS-RESULT-YYYY * 10000) + (WS-RESULT-MM * 100) + WS-RESULT-DD.
033700*
033800 END-RTN.
033900     DISPLAY 'FINAL TOTALS FOR CR1000' UPON CRT AT 0915.
034000     DISPLAY WS-TRAN-READ      'TRANSACTIONS READ      =' UPON CRT AT 1025.
034100     DISPLAY WS-TRAN-PROCESSED 'TRANSACTIONS PROCESSED =' UPON CRT AT 1125.
034200     CLOSE CR1-TRAN-FILE
034300           CR1-CUSTOMER-FILE
034400           CR1-CREDIT-MASTER-FILE
034500           CR1-SCHEDULE-FILE
034600           CR1-RESPONSE-FILE.
034700     STOP RUN.
034800*
