000100******************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 10/1/2017        *
000300******************************************************************
000400*                                                                *
000500*   CR1500.CBL  --  CREDIT PAYMENT                               *
000600*                                                                *
000700*   READS THE CREDIT-TRANSACTION FILE AND PROCESSES EVERY        *
000800*   PAYMENT TRANSACTION FOUND ON IT.  LOCATES THE CREDIT,         *
000900*   MARKS THE DUE SCHEDULE ENTRY PAID (OR OVERDUE, WITH THE      *
001000*   OVERDUE DAY COUNT, IF PROCESSED PAST ITS DUE DATE), AND      *
001100*   ROLLS THE CREDIT-MASTER BALANCE AND NEXT-PAYMENT GROUP       *
001200*   FORWARD ONE INSTALLMENT.  ALSO VALIDATES DEL-CR DELETION      *
001300*   REQUESTS, WHICH REQUIRE A ZERO OR NEGATIVE BALANCE.           *
001400*                                                                *
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID.    CR1500.
001700 AUTHOR.        R MCNEIL.
001800 INSTALLATION.  CONSUMER LENDING SYSTEMS - BATCH.
001900 DATE-WRITTEN.  03/02/90.
002000 DATE-COMPILED.
002100 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
002200*
002300*   CHANGE LOG
002400*   ----------
002500*   03/02/90  RLM  ORIGINAL PROGRAM, PAYMENT ONLY                 *CRP0001
002600*   09/14/90  RLM  SCHEDULE-ID NOW DERIVED FROM CREDIT/INSTALL     *CRP0002
002700*                  NUMBER, DROPS THE OLD CROSS-REFERENCE PASS     *CRP0002
002800*   01/09/92  TLK  ADDED OVERDUE MARKING AND DAYS-OVERDUE CALC    *CRP0003
002900*   04/02/93  EJ   ADDED DEL-CR DELETE-VALIDATION PARAGRAPH       *CRP0004
003000*   02/02/99  RLM  Y2K SIGN-OFF - ALL DATE MATH ON 4-DIGIT YEARS  *CRP0005
003100*   05/17/01  TLK  REVIEWED FOR SCHEDULE-FILE KEY CHANGE IN CR1000*CRP0006
003200*   09/03/04  EJ   REVIEWED, NO CHANGES                           *CRP0007
003210*   05/14/08  EJ   DAYS-OVERDUE NOW TRUE CALENDAR DAYS VIA        *CRP0008
003220*                  JULIAN-DAY CONVERSION IN 730 - OLD 30/360      *CRP0008
003230*                  APPROXIMATION NEVER MATCHED CALENDAR DAYS      *CRP0008
003240*                  EXCEPT ON EXACT MONTH BOUNDARIES - SAME FIX    *CRP0008
003250*                  AS CRB0008 IN CR2500 (SHARED BUG, SHARED FIX)  *CRP0008
003260*   11/19/09  RLM  100-MAIN NOW WRITES FAILED/INCORRECT-TRAN-     *CRP0009
003270*                  TYPE FOR ANY CT-TYPE NOT PAYMENT OR DEL-CR -   *CRP0009
003280*                  AUDIT FLAGGED UNROUTED TRANSACTIONS BEING     *CRP0009
003290*                  DROPPED WITH NO RESPONSE RECORD AT ALL        *CRP0009
003300******************************************************************
003400*
003500 ENVIRONMENT DIVISION.
003600*
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     CONSOLE IS CRT.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*    INCOMING PAYMENT AND DEL-CR REQUESTS, AMONG OTHER TYPES
004300     SELECT CR5-TRAN-FILE       ASSIGN TO CRDTRAN
004400            ORGANIZATION IS SEQUENTIAL.
004500*    CREDIT TO BE PAID AGAINST, RANDOM ACCESS BY CREDIT-ID
004600     SELECT CR5-CREDIT-MASTER-FILE ASSIGN TO CRDMAST
004700            ORGANIZATION IS INDEXED
004800            ACCESS MODE IS RANDOM
004900            RECORD KEY IS CR10-CREDIT-ID
005000            FILE STATUS IS WS-MAST-STATUS.
005100*    SCHEDULE ENTRY BEING PAID, LOCATED BY THE DERIVED KEY
005200     SELECT CR5-SCHEDULE-FILE   ASSIGN TO CRDSKED
005300            ORGANIZATION IS INDEXED
005400            ACCESS MODE IS RANDOM
005500            RECORD KEY IS CR15-SCHEDULE-ID
005600            FILE STATUS IS WS-SKED-STATUS.
005700*    ONE RESPONSE PER TRANSACTION PROCESSED
005800     SELECT CR5-RESPONSE-FILE   ASSIGN TO CRDRESP
005900            ORGANIZATION IS SEQUENTIAL.
006000*
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400*
006500 FD  CR5-TRAN-FILE
006600     LABEL RECORDS ARE STANDARD.
006700     COPY '/users/devel/crdtran.dd.cbl'.
006800*
006900 FD  CR5-CREDIT-MASTER-FILE
007000     LABEL RECORDS ARE STANDARD.
007100     COPY '/users/devel/crdmast.cbl'.
007200*
007300 FD  CR5-SCHEDULE-FILE
007400     LABEL RECORDS ARE STANDARD.
007500     COPY '/users/devel/crdsked.dd.cbl'.
007600*
007700 FD  CR5-RESPONSE-FILE
007800     LABEL RECORDS ARE STANDARD.
007900     COPY '/users/devel/crdresp.dd.cbl'.
008000*
008100 WORKING-STORAGE SECTION.
008200*
008300 01  CR5-SWITCHES.
008400     05  CR5-EOF-SW                  PIC 9(1) COMP VALUE 0.
008500         88  CR5-TRAN-DONE            VALUE 1.
008600     05  WS-MAST-STATUS              PIC X(2) VALUE '00'.
008700     05  WS-SKED-STATUS              PIC X(2) VALUE '00'.
008800     05  WS-VALID-SW                 PIC X(1) VALUE 'Y'.
008900         88  WS-REQUEST-VALID         VALUE 'Y'.
009000*
009100 01  CR5-COUNTERS.
009200     05  WS-TRAN-READ                PIC S9(7) COMP-3 VALUE 0.
009300     05  WS-TRAN-PROCESSED           PIC S9(7) COMP-3 VALUE 0.
009400     05  DISPLAY-COUNT               PIC 9(5)  COMP-3 VALUE 0.
009500     05  WS-DAYS-OVERDUE             PIC S9(5) COMP-3 VALUE 0.
009600*
009700 01  CR5-DATE-FIELDS.
009800     05  WS-SYSTEM-DATE              PIC 9(6).
009900     05  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
010000         10  WS-SYS-YY               PIC 9(2).
010100         10  WS-SYS-MM               PIC 9(2).
010200         10  WS-SYS-DD               PIC 9(2).
010300     05  WS-PROC-DATE-8              PIC 9(8).
010400     05  WS-PROC-DATE-8-R REDEFINES WS-PROC-DATE-8.
010500         10  WS-PROC-YYYY            PIC 9(4).
010600         10  WS-PROC-MM              PIC 9(2).
010700         10  WS-PROC-DD              PIC 9(2).
010800*
010900 01  CR5-ADD-MONTHS-FIELDS.
011000     05  WS-BASE-YYYY                PIC 9(4)  COMP.
011100     05  WS-BASE-MM                  PIC 9(2)  COMP.
011200     05  WS-BASE-DD                  PIC 9(2)  COMP.
011300     05  WS-ADD-MONTHS               PIC S9(4) COMP.
011400     05  WS-TOTAL-MONTHS             PIC S9(6) COMP.
011500     05  WS-RESULT-YYYY              PIC 9(4)  COMP.
011600     05  WS-RESULT-MM                PIC 9(2)  COMP.
011700     05  WS-RESULT-DD                PIC 9(2)  COMP.
011800     05  WS-RESULT-DATE-8            PIC 9(8).
011900     05  WS-RESULT-DATE-8-R REDEFINES WS-RESULT-DATE-8.
012000         10  FILLER                  PIC 9(8).
012010*
012020*    CALENDAR-DAY FIELDS FOR 730-CALC-JULIAN-DAY.  REPLACES THE   *
012030*    OLD 30-DAY-MONTH/360-DAY-YEAR DUE-DATE SUBTRACTION, WHICH    *
012040*    NEVER MATCHED TRUE CALENDAR DAYS EXCEPT ON EXACT MONTH       *
012050*    BOUNDARIES - CR15-DAYS-OVERDUE IS A STORED FIELD AND HAS TO *
012060*    BE RIGHT EVEN THOUGH THIS PROGRAM DOES NOT PRICE OFF IT.     *
012070 01  CR5-JULIAN-FIELDS.
012080     05  WS-JD-YYYY                  PIC 9(4)   COMP.
012090     05  WS-JD-MM                    PIC 9(2)   COMP.
012095     05  WS-JD-DD                    PIC 9(2)   COMP.
012096     05  WS-JD-A                     PIC S9(4)  COMP.
012097     05  WS-JD-TERM1                 PIC S9(9)  COMP.
012098     05  WS-JD-TERM2                 PIC S9(9)  COMP.
012099     05  WS-JD-TERM3A                PIC S9(9)  COMP.
012101     05  WS-JD-TERM3                 PIC S9(9)  COMP.
012102     05  WS-JULIAN-DAY               PIC S9(9)  COMP.
012103     05  WS-JD-DUE-DAY               PIC S9(9)  COMP.
012104     05  WS-JD-PROC-DAY              PIC S9(9)  COMP.
012105     05  FILLER                      PIC X(04).
012106*
012200 PROCEDURE DIVISION.
012300*
012400 A010-MAIN-LINE.
012500     DISPLAY SPACES UPON CRT.
012600     DISPLAY '* * * * * B E G I N   C R 1 5 0 0 . C B L'
012700         UPON CRT AT 1401.
012800     OPEN INPUT  CR5-TRAN-FILE.
012900     OPEN I-O    CR5-CREDIT-MASTER-FILE.
013000     OPEN I-O    CR5-SCHEDULE-FILE.
013100     OPEN OUTPUT CR5-RESPONSE-FILE.
013200     ACCEPT WS-SYSTEM-DATE FROM DATE.
013300     MOVE WS-SYS-MM               TO WS-PROC-MM.
013400     MOVE WS-SYS-DD               TO WS-PROC-DD.
013500     IF WS-SYS-YY > 50
013600        COMPUTE WS-PROC-YYYY = 1900 + WS-SYS-YY
013700     ELSE
013800        COMPUTE WS-PROC-YYYY = 2000 + WS-SYS-YY.
013900     PERFORM READ-TRAN.
014000     PERFORM 100-MAIN THRU 100-MAIN-EXIT
014100         UNTIL CR5-TRAN-DONE.
014200     PERFORM END-RTN.
014300*
014400 READ-TRAN.
014500     READ CR5-TRAN-FILE AT END MOVE 1 TO CR5-EOF-SW.
014600     IF NOT CR5-TRAN-DONE
014700        ADD 1 TO WS-TRAN-READ.
014800*
014900 100-MAIN.
015000     IF CT-PAYMENT
015100        MOVE 'Y'                 TO WS-VALID-SW
015200        PERFORM 200-FIND-CREDIT
015300        IF WS-REQUEST-VALID
015400           PERFORM 300-MARK-INSTALLMENT
015500           PERFORM 400-UPDATE-BALANCE
015600           MOVE 'SUCCESS'         TO RS-STATUS
015700           MOVE 'PAYMENT APPLIED' TO RS-MESSAGE
015800           MOVE SPACES            TO RS-ERROR
015900        END-IF
016000        WRITE RS-RESPONSE-REC
016100        ADD 1 TO WS-TRAN-PROCESSED
016200     ELSE
016300        IF CT-DEL-CREDIT
016400           MOVE 'Y'              TO WS-VALID-SW
016450           PERFORM 200-FIND-CREDIT
016500           IF WS-REQUEST-VALID
016600              PERFORM 450-VALIDATE-DELETE-CREDIT
016700           END-IF
016800           IF WS-REQUEST-VALID
016900              MOVE 'SUCCESS'      TO RS-STATUS
017000              MOVE 'CREDIT ELIGIBLE FOR DELETION'
017100                                  TO RS-MESSAGE
017200              MOVE SPACES         TO RS-ERROR
017300           END-IF
017400           WRITE RS-RESPONSE-REC
017500           ADD 1 TO WS-TRAN-PROCESSED
017510        ELSE
017520           MOVE 'FAILED'          TO RS-STATUS
017530           MOVE SPACES            TO RS-MESSAGE
017540           MOVE 'INCORRECT TRANSACTION TYPE'
017550                                  TO RS-ERROR
017560           WRITE RS-RESPONSE-REC
017570           ADD 1 TO WS-TRAN-PROCESSED
017600        END-IF
017700     END-IF.
017800     IF DISPLAY-COUNT = 100
017900        DISPLAY WS-TRAN-READ 'TRANSACTIONS READ -> ' UPON CRT AT 1125
018000        MOVE 0 TO DISPLAY-COUNT.
018100     ADD 1 TO DISPLAY-COUNT.
018200     PERFORM READ-TRAN.
018300 100-MAIN-EXIT.
018400     EXIT.
018500*
018600 200-FIND-CREDIT.
018700     MOVE CT-PRODUCT-ID           TO CR10-CREDIT-ID.
018800     READ CR5-CREDIT-MASTER-FILE
018900        INVALID KEY
019000           MOVE 'N'               TO WS-VALID-SW
019100           MOVE 'FAILED'          TO RS-STATUS
019200           MOVE SPACES            TO RS-MESSAGE
019300           MOVE 'CREDIT NOT FOUND'
019400                                  TO RS-ERROR.
019500*
019600 300-MARK-INSTALLMENT.
019700     MOVE CR10-CREDIT-ID(1:7)     TO CR15-SKD-CREDIT-PART.
019800     MOVE CR10-NEXT-PAYMENT-INSTALL
019900                                  TO CR15-SKD-INSTALLMENT-PART.
020000     READ CR5-SCHEDULE-FILE
020100        INVALID KEY
020200           MOVE 'N'               TO WS-VALID-SW
020300           MOVE 'FAILED'          TO RS-STATUS
020400           MOVE SPACES            TO RS-MESSAGE
020500           MOVE 'SCHEDULE ENTRY NOT FOUND'
020600                                  TO RS-ERROR.
020700     IF WS-REQUEST-VALID
020800        IF WS-PROC-DATE-8 > CR15-DUE-DATE
020850           PERFORM 725-CALC-DAYS-OVERDUE
020900           MOVE WS-DAYS-OVERDUE   TO CR15-DAYS-OVERDUE
021300           MOVE 'OVERDUE'         TO CR15-STATUS
021400        ELSE
021500           MOVE 0                 TO CR15-DAYS-OVERDUE
021600           MOVE 'PAID'            TO CR15-STATUS
021700        END-IF
021800        REWRITE CR15-SCHED-REC
021900     END-IF.
021910*
021920*    TRUE CALENDAR-DAY COUNT BETWEEN CR15-DUE-DATE AND TODAY,      *
021930*    VIA THE JULIAN-DAY-NUMBER ROUTINE IN 730 - NOT A 30/360       *
021940*    APPROXIMATION.  SEE CRP0008 IN THE CHANGE LOG ABOVE.          *
021950 725-CALC-DAYS-OVERDUE.
021960     MOVE CR15-DUE-YYYY           TO WS-JD-YYYY.
021970     MOVE CR15-DUE-MM             TO WS-JD-MM.
021980     MOVE CR15-DUE-DD             TO WS-JD-DD.
021990     PERFORM 730-CALC-JULIAN-DAY.
022000     MOVE WS-JULIAN-DAY           TO WS-JD-DUE-DAY.
022010     MOVE WS-PROC-YYYY            TO WS-JD-YYYY.
022020     MOVE WS-PROC-MM              TO WS-JD-MM.
022030     MOVE WS-PROC-DD              TO WS-JD-DD.
022040     PERFORM 730-CALC-JULIAN-DAY.
022050     MOVE WS-JULIAN-DAY           TO WS-JD-PROC-DAY.
022060     COMPUTE WS-DAYS-OVERDUE = WS-JD-PROC-DAY - WS-JD-DUE-DAY.
022070*
022080*    FLIEGEL/VAN FLANDERN JULIAN-DAY-NUMBER CONVERSION - EACH      *
022090*    INTEGER DIVIDE IS ITS OWN COMPUTE SO IT TRUNCATES BEFORE      *
022100*    THE NEXT TERM, THE SAME WAY THE FORMULA IS DEFINED.  INPUT    *
022110*    IS WS-JD-YYYY/MM/DD, OUTPUT IS WS-JULIAN-DAY.                 *
022120 730-CALC-JULIAN-DAY.
022130     COMPUTE WS-JD-A = (WS-JD-MM - 14) / 12.
022140     COMPUTE WS-JD-TERM1 =
022150        (1461 * (WS-JD-YYYY + 4800 + WS-JD-A)) / 4.
022160     COMPUTE WS-JD-TERM2 =
022170        (367 * (WS-JD-MM - 2 - (WS-JD-A * 12))) / 12.
022180     COMPUTE WS-JD-TERM3A =
022190        (WS-JD-YYYY + 4900 + WS-JD-A) / 100.
022195     COMPUTE WS-JD-TERM3 = (3 * WS-JD-TERM3A) / 4.
022196     COMPUTE WS-JULIAN-DAY =
022197        WS-JD-DD - 32075 + WS-JD-TERM1 + WS-JD-TERM2 - WS-JD-TERM3.
022198*
022199 400-UPDATE-BALANCE.
022200     COMPUTE CR10-BALANCE = CR10-BALANCE - CT-AMOUNT.
022300     MOVE WS-PROC-YYYY            TO WS-BASE-YYYY.
022400     MOVE WS-PROC-MM              TO WS-BASE-MM.
022500     MOVE WS-PROC-DD              TO WS-BASE-DD.
022600     MOVE 1                       TO WS-ADD-MONTHS.
022700     PERFORM 700-ADD-MONTHS.
022800     MOVE WS-RESULT-DATE-8        TO CR10-NEXT-PAYMENT-DATE.
022900     ADD 1 TO CR10-NEXT-PAYMENT-INSTALL.
023000     IF CR10-BALANCE NOT > 0
023100        MOVE 'PAID'               TO CR10-STATUS.
023200     REWRITE CR10-CREDIT-REC.
023300*
023400 450-VALIDATE-DELETE-CREDIT.
023500     IF CR10-BALANCE > 0
023600        MOVE 'N'                  TO WS-VALID-SW
023700        MOVE 'FAILED'             TO RS-STATUS
023800        MOVE SPACES               TO RS-MESSAGE
023900        MOVE 'CREDIT STILL HAS AN OUTSTANDING BALANCE'
024000                                  TO RS-ERROR.
024100*
024200 700-ADD-MONTHS.
024300     COMPUTE WS-TOTAL-MONTHS =
024400        (WS-BASE-YYYY * 12) + WS-BASE-MM + WS-ADD-MONTHS - 1.
024500     COMPUTE WS-RESULT-YYYY = WS-TOTAL-MONTHS / 12.
024600     COMPUTE WS-RESULT-MM =
024700        WS-TOTAL-MONTHS - (WS-RESULT-YYYY * 12) + 1.
024800     MOVE WS-BASE-DD              TO WS-RESULT-DD.
024900     COMPUTE WS-RESULT-DATE-8 =
025000        (WS-RESULT-YYYY * 10000) + (WS-RESULT-MM * 100) + WS-RESULT-DD.
025100*
025200 END-RTN.
025300     DISPLAY 'FINAL TOTALS FOR CR1500' UPON CRT AT 0915.
025400     DISPLAY WS-TRAN-READ      'TRANSACTIONS READ      =' UPON CRT AT 1025.
025500     DISPLAY WS-TRAN-PROCESSED 'TRANSACTIONS PROCESSED =' UPON CRT AT 1125.
025600     CLOSE CR5-TRAN-FILE
025700           CR5-CREDIT-MASTER-FILE
025800           CR5-SCHEDULE-FILE
025900           CR5-RESPONSE-FILE.
026000     STOP RUN.
026100*
