000100******************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 10/1/2017        *
000300******************************************************************
000400*                                                                *
000500*   CR2500.CBL  --  CREDIT-CARD MONTHLY BILL PAYMENT             *
000600*                                                                *
000700*   READS THE CREDIT-TRANSACTION FILE AND PROCESSES EVERY        *
000800*   BILLPAY TRANSACTION FOUND ON IT.  FINDS THE CARD, WORKS OUT  *
000900*   THE CURRENT CYCLE DUE DATE FROM PAYMENT-DAY, SELECTS EVERY   *
001000*   CARD-INSTALLMENT RECORD DUE BEFORE THAT DATE AND STILL       *
001100*   UNPAID, TOTALS WHAT IS OWED INCLUDING LATE INTEREST ON ANY   *
001200*   OVERDUE INSTALLMENT, AND - IF THE TRANSACTION AMOUNT MATCHES *
001300*   THAT TOTAL EXACTLY - MARKS THE INSTALLMENTS PAID AND PUTS    *
001400*   THE PRINCIPAL PORTION BACK ON THE CARD'S AVAILABLE CREDIT.   *
001500*                                                                *
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    CR2500.
001800 AUTHOR.        R MCNEIL.
001900 INSTALLATION.  CONSUMER LENDING SYSTEMS - BATCH.
002000 DATE-WRITTEN.  07/19/91.
002100 DATE-COMPILED.
002200 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
002300*
002400*   CHANGE LOG
002500*   ----------
002600*   07/19/91  RLM  ORIGINAL PROGRAM                               *CRB0001
002700*   01/09/95  RLM  ADDED LATE-PAYMENT INTEREST FROM CRDCONST      *CRB0002
002800*   09/02/96  TLK  RATE NOW COPIED, NO LONGER HARD-CODED HERE     *CRB0003
002900*   02/02/99  EJ   Y2K SIGN-OFF - ALL DATE MATH ON 4-DIGIT YEARS  *CRB0004
003000*   11/09/99  RLM  EXACT-AMOUNT EDIT ADDED PER COLLECTIONS REQ    *CRB0005
003100*   05/17/01  EJ   THREE-PASS SELECT/TOTAL/APPLY STRUCTURE ADDED,*CRB0006
003200*                  REPLACES OLD IN-MEMORY INSTALLMENT HOLD AREA  *CRB0006
003300*   09/03/04  TLK  REVIEWED, NO CHANGES                           *CRB0007
003310*   05/14/08  EJ   DAYS-OVERDUE NOW TRUE CALENDAR DAYS VIA        *CRB0008
003320*                  JULIAN-DAY CONVERSION IN 730 - OLD 30/360      *CRB0008
003330*                  APPROXIMATION DID NOT MATCH THE /365 RATE      *CRB0008
003340*                  AND WAS OVER/UNDER-CHARGING LATE INTEREST      *CRB0008
003350*   11/19/09  RLM  100-MAIN NOW WRITES FAILED/INCORRECT-TRAN-     *CRB0009
003360*                  TYPE FOR ANY CT-TYPE OTHER THAN BILLPAY - WAS  *CRB0009
003370*                  BEING DROPPED WITH NO RESPONSE AT ALL, SAME    *CRB0009
003380*                  AUDIT FINDING AS CRO0010/CRP0009/CRK0010       *CRB0009
003400******************************************************************
003500*
003600 ENVIRONMENT DIVISION.
003700*
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     CONSOLE IS CRT.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300*    INCOMING BILLPAY REQUESTS
004400     SELECT CR5-TRAN-FILE       ASSIGN TO CRDTRAN
004500            ORGANIZATION IS SEQUENTIAL.
004600*    CARD BEING PAID
004700     SELECT CR5-CARD-MASTER-FILE ASSIGN TO CRDCARD
004800            ORGANIZATION IS INDEXED
004900            ACCESS MODE IS RANDOM
005000            RECORD KEY IS CR20-CARD-ID
005100            FILE STATUS IS WS-CARD-STATUS.
005200*    INSTALLMENTS SELECTED THREE TIMES PER CARD - ONCE TO COUNT, *
005300*    ONCE TO TOTAL THE DEBT, ONCE TO POST THE PAYMENT            *
005400     SELECT CR5-CARD-INSTALLMENT-FILE ASSIGN TO CRDCINS
005500            ORGANIZATION IS INDEXED
005600            ACCESS MODE IS DYNAMIC
005700            RECORD KEY IS CR21-INSTALLMENT-ID
005800            ALTERNATE RECORD KEY IS CR21-CARD-ID WITH DUPLICATES
005900            FILE STATUS IS WS-CINS-STATUS.
006000*    ONE RESPONSE PER TRANSACTION PROCESSED
006100     SELECT CR5-RESPONSE-FILE   ASSIGN TO CRDRESP
006200            ORGANIZATION IS SEQUENTIAL.
006300*
006400 DATA DIVISION.
006500*
006600 FILE SECTION.
006700*
006800 FD  CR5-TRAN-FILE
006900     LABEL RECORDS ARE STANDARD.
007000     COPY '/users/devel/crdtran.dd.cbl'.
007100*
007200 FD  CR5-CARD-MASTER-FILE
007300     LABEL RECORDS ARE STANDARD.
007400     COPY '/users/devel/crdcard.dd.cbl'.
007500*
007600 FD  CR5-CARD-INSTALLMENT-FILE
007700     LABEL RECORDS ARE STANDARD.
007800     COPY '/users/devel/crdcins.dd.cbl'.
007900*
008000 FD  CR5-RESPONSE-FILE
008100     LABEL RECORDS ARE STANDARD.
008200     COPY '/users/devel/crdresp.dd.cbl'.
008300*
008400 WORKING-STORAGE SECTION.
008500*
008600     COPY '/users/devel/crdconst.dd.cbl'.
008700*
008800 01  CR5-SWITCHES.
008900     05  CR5-EOF-SW                  PIC 9(1) COMP VALUE 0.
009000         88  CR5-TRAN-DONE            VALUE 1.
009100     05  WS-CARD-STATUS              PIC X(2) VALUE '00'.
009200     05  WS-CINS-STATUS              PIC X(2) VALUE '00'.
009300     05  WS-SCAN-SW                  PIC X(1) VALUE 'N'.
009400         88  WS-SCAN-DONE             VALUE 'Y'.
009500     05  WS-VALID-SW                 PIC X(1) VALUE 'Y'.
009600         88  WS-REQUEST-VALID         VALUE 'Y'.
009700*
009800 01  CR5-COUNTERS.
009900     05  WS-TRAN-READ                PIC S9(7)  COMP-3 VALUE 0.
010000     05  WS-TRAN-PROCESSED           PIC S9(7)  COMP-3 VALUE 0.
010100     05  DISPLAY-COUNT               PIC 9(5)   COMP-3 VALUE 0.
010200     05  WS-SELECT-COUNT             PIC S9(5)  COMP   VALUE 0.
010300     05  WS-DAYS-OVERDUE             PIC S9(5)  COMP-3 VALUE 0.
010400*
010500 01  CR5-CALC-FIELDS.
010600     05  WS-LINE-INTEREST            PIC S9(13)V99 COMP-3.
010700     05  WS-TOTAL-DUE                 PIC S9(13)V99 COMP-3.
010800     05  WS-AMOUNT-PAID               PIC S9(13)V99 COMP-3.
010900*
011000 01  CR5-DATE-FIELDS.
011100     05  WS-SYSTEM-DATE              PIC 9(6).
011200     05  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
011300         10  WS-SYS-YY               PIC 9(2).
011400         10  WS-SYS-MM               PIC 9(2).
011500         10  WS-SYS-DD               PIC 9(2).
011600     05  WS-PROC-DATE-8              PIC 9(8).
011700     05  WS-PROC-DATE-8-R REDEFINES WS-PROC-DATE-8.
011800         10  WS-PROC-YYYY            PIC 9(4).
011900         10  WS-PROC-MM              PIC 9(2).
012000         10  WS-PROC-DD              PIC 9(2).
012100*
012200 01  CR5-CYCLE-FIELDS.
012300     05  WS-CYCLE-DATE-8             PIC 9(8).
012400     05  WS-CYCLE-DATE-8-R REDEFINES WS-CYCLE-DATE-8.
012500         10  WS-CYCLE-YYYY           PIC 9(4).
012600         10  WS-CYCLE-MM             PIC 9(2).
012700         10  WS-CYCLE-DD             PIC 9(2).
012800*
012900 01  CR5-ADD-MONTHS-FIELDS.
013000     05  WS-BASE-YYYY                PIC 9(4)  COMP.
013100     05  WS-BASE-MM                  PIC 9(2)  COMP.
013200     05  WS-BASE-DD                  PIC 9(2)  COMP.
013300     05  WS-ADD-MONTHS               PIC S9(4) COMP.
013400     05  WS-TOTAL-MONTHS             PIC S9(6) COMP.
013500     05  WS-RESULT-YYYY              PIC 9(4)  COMP.
013600     05  WS-RESULT-MM                PIC 9(2)  COMP.
013700     05  WS-RESULT-DD                PIC 9(2)  COMP.
013800     05  WS-RESULT-DATE-8            PIC 9(8).
013900     05  WS-RESULT-DATE-8-R REDEFINES WS-RESULT-DATE-8.
014000         10  FILLER                  PIC 9(8).
014050*
014060*    CALENDAR-DAY FIELDS FOR 730-CALC-JULIAN-DAY.  REPLACES THE   *
014070*    OLD 30-DAY-MONTH/360-DAY-YEAR DUE-DATE SUBTRACTION, WHICH    *
014080*    DID NOT MATCH THE /365 DAILY RATE IN CRDCONST AND WAS        *
014090*    OVERCHARGING OR UNDERCHARGING LATE INTEREST ANY TIME THE    *
014095*    OVERDUE SPAN DID NOT LAND ON EXACT MONTH BOUNDARIES.         *
014101 01  CR5-JULIAN-FIELDS.
014102     05  WS-JD-YYYY                  PIC 9(4)   COMP.
014103     05  WS-JD-MM                    PIC 9(2)   COMP.
014104     05  WS-JD-DD                    PIC 9(2)   COMP.
014105     05  WS-JD-A                     PIC S9(4)  COMP.
014106     05  WS-JD-TERM1                 PIC S9(9)  COMP.
014107     05  WS-JD-TERM2                 PIC S9(9)  COMP.
014108     05  WS-JD-TERM3A                PIC S9(9)  COMP.
014109     05  WS-JD-TERM3                 PIC S9(9)  COMP.
014111     05  WS-JULIAN-DAY               PIC S9(9)  COMP.
014112     05  WS-JD-DUE-DAY               PIC S9(9)  COMP.
014113     05  WS-JD-PROC-DAY              PIC S9(9)  COMP.
014114     05  FILLER                      PIC X(04).
014115*
014200 PROCEDURE DIVISION.
014300*
014400 A010-MAIN-LINE.
014500     DISPLAY SPACES UPON CRT.
014600     DISPLAY '* * * * * B E G I N   C R 2 5 0 0 . C B L'
014700         UPON CRT AT 1401.
014800     OPEN INPUT  CR5-TRAN-FILE.
014900     OPEN I-O    CR5-CARD-MASTER-FILE.
015000     OPEN I-O    CR5-CARD-INSTALLMENT-FILE.
015100     OPEN OUTPUT CR5-RESPONSE-FILE.
015200     ACCEPT WS-SYSTEM-DATE FROM DATE.
015300     MOVE WS-SYS-MM               TO WS-PROC-MM.
015400     MOVE WS-SYS-DD               TO WS-PROC-DD.
015500     IF WS-SYS-YY > 50
015600        COMPUTE WS-PROC-YYYY = 1900 + WS-SYS-YY
015700     ELSE
015800        COMPUTE WS-PROC-YYYY = 2000 + WS-SYS-YY.
015900     PERFORM READ-TRAN.
016000     PERFORM 100-MAIN THRU 100-MAIN-EXIT
016100         UNTIL CR5-TRAN-DONE.
016200     PERFORM END-RTN.
016300*
016400 READ-TRAN.
016500     READ CR5-TRAN-FILE AT END MOVE 1 TO CR5-EOF-SW.
016600     IF NOT CR5-TRAN-DONE
016700        ADD 1 TO WS-TRAN-READ.
016800*
016900 100-MAIN.
017000     MOVE 'Y'                     TO WS-VALID-SW.
017100     IF CT-BILLPAY
017200        PERFORM 150-FIND-CARD
017300        IF WS-REQUEST-VALID
017400           PERFORM 200-CALC-CYCLE-DATE
017500           PERFORM 300-SELECT-DUE
017600        END-IF
017700        IF WS-REQUEST-VALID
017800           PERFORM 400-CALC-TOTAL-DUE
017900        END-IF
018000        IF WS-REQUEST-VALID
018100           PERFORM 500-APPLY-PAYMENT
018200           MOVE 'SUCCESS'         TO RS-STATUS
018300           MOVE 'BILL PAID'       TO RS-MESSAGE
018400           MOVE SPACES            TO RS-ERROR
018500        END-IF
018600        WRITE RS-RESPONSE-REC
018700        ADD 1 TO WS-TRAN-PROCESSED
018710     ELSE
018720        MOVE 'FAILED'             TO RS-STATUS
018730        MOVE SPACES               TO RS-MESSAGE
018740        MOVE 'INCORRECT TRANSACTION TYPE'
018750                                  TO RS-ERROR
018760        WRITE RS-RESPONSE-REC
018770        ADD 1 TO WS-TRAN-PROCESSED
018800     END-IF.
018900     IF DISPLAY-COUNT = 100
019000        DISPLAY WS-TRAN-READ 'TRANSACTIONS READ -> ' UPON CRT AT 1125
019100        MOVE 0 TO DISPLAY-COUNT.
019200     ADD 1 TO DISPLAY-COUNT.
019300     PERFORM READ-TRAN.
019400 100-MAIN-EXIT.
019500     EXIT.
019600*
019700 150-FIND-CARD.
019800     MOVE CT-PRODUCT-ID           TO CR20-CARD-ID.
019900     READ CR5-CARD-MASTER-FILE
020000        INVALID KEY
020100           MOVE 'N'               TO WS-VALID-SW
020200           MOVE 'FAILED'          TO RS-STATUS
020300           MOVE SPACES            TO RS-MESSAGE
020400           MOVE 'CARD NOT FOUND'
020500                                  TO RS-ERROR.
020600*
020700 200-CALC-CYCLE-DATE.
020800     MOVE WS-PROC-YYYY            TO WS-CYCLE-YYYY.
020900     MOVE WS-PROC-MM              TO WS-CYCLE-MM.
021000     MOVE CR20-PAYMENT-DAY        TO WS-CYCLE-DD.
021100     IF WS-CYCLE-DATE-8 < WS-PROC-DATE-8
021200        MOVE WS-PROC-YYYY         TO WS-BASE-YYYY
021300        MOVE WS-PROC-MM           TO WS-BASE-MM
021400        MOVE CR20-PAYMENT-DAY     TO WS-BASE-DD
021500        MOVE 1                    TO WS-ADD-MONTHS
021600        PERFORM 700-ADD-MONTHS
021700        MOVE WS-RESULT-DATE-8     TO WS-CYCLE-DATE-8
021800     END-IF.
021900*
022000 300-SELECT-DUE.
022100     MOVE 0                       TO WS-SELECT-COUNT.
022150     MOVE 'N'                     TO WS-SCAN-SW.
022200     MOVE CR20-CARD-ID            TO CR21-CARD-ID.
022300     START CR5-CARD-INSTALLMENT-FILE KEY IS NOT LESS THAN CR21-CARD-ID
022400        INVALID KEY MOVE 'Y' TO WS-SCAN-SW.
022500     IF NOT WS-SCAN-DONE
022550        PERFORM 310-READ-NEXT-INSTALLMENT
022600     END-IF.
022700     PERFORM 320-COUNT-INSTALLMENT THRU 320-COUNT-INSTALLMENT-EXIT
022800         UNTIL WS-SCAN-DONE.
022900     IF WS-SELECT-COUNT = 0
023000        MOVE 'N'                  TO WS-VALID-SW
023100        MOVE 'FAILED'             TO RS-STATUS
023200        MOVE SPACES               TO RS-MESSAGE
023300        MOVE 'NO DEBT EXISTS'
023400                                  TO RS-ERROR
023500     END-IF.
023600*
023700 310-READ-NEXT-INSTALLMENT.
023800     READ CR5-CARD-INSTALLMENT-FILE NEXT RECORD
023900        AT END MOVE 'Y' TO WS-SCAN-SW.
024000     IF NOT WS-SCAN-DONE
024100        IF CR21-CARD-ID NOT = CR20-CARD-ID
024200           MOVE 'Y'               TO WS-SCAN-SW
024300        END-IF
024400     END-IF.
024500*
024600 320-COUNT-INSTALLMENT.
024700     IF CR21-DUE-DATE < WS-CYCLE-DATE-8 AND NOT CR21-PAID
024800        ADD 1 TO WS-SELECT-COUNT
024900     END-IF.
025000     PERFORM 310-READ-NEXT-INSTALLMENT.
025100 320-COUNT-INSTALLMENT-EXIT.
025200     EXIT.
025300*
025400 400-CALC-TOTAL-DUE.
025500     MOVE 0                       TO WS-TOTAL-DUE.
025600     MOVE 0                       TO WS-AMOUNT-PAID.
025700     MOVE 'N'                     TO WS-SCAN-SW.
025800     MOVE CR20-CARD-ID            TO CR21-CARD-ID.
025900     START CR5-CARD-INSTALLMENT-FILE KEY IS NOT LESS THAN CR21-CARD-ID
026000        INVALID KEY MOVE 'Y' TO WS-SCAN-SW.
026100     IF NOT WS-SCAN-DONE
026200        PERFORM 310-READ-NEXT-INSTALLMENT
026300     END-IF.
026400     PERFORM 410-TOTAL-INSTALLMENT THRU 410-TOTAL-INSTALLMENT-EXIT
026500         UNTIL WS-SCAN-DONE.
026600     IF CT-AMOUNT NOT = WS-TOTAL-DUE
026700        MOVE 'N'                  TO WS-VALID-SW
026800        MOVE 'FAILED'             TO RS-STATUS
026900        MOVE SPACES               TO RS-MESSAGE
027000        MOVE 'PAYMENT AMOUNT IS DIFFERENT THAN MONTHLY DEBT AMOUNT'
027100                                  TO RS-ERROR
027200     END-IF.
027300*
027400 410-TOTAL-INSTALLMENT.
027500     IF CR21-DUE-DATE < WS-CYCLE-DATE-8 AND NOT CR21-PAID
027600        PERFORM 420-CALC-LATE-INTEREST
027700        COMPUTE WS-TOTAL-DUE =
027800           WS-TOTAL-DUE + CR21-TOTAL-AMOUNT + WS-LINE-INTEREST
027900        COMPUTE WS-AMOUNT-PAID = WS-AMOUNT-PAID + CR21-TOTAL-AMOUNT
028000     END-IF.
028100     PERFORM 310-READ-NEXT-INSTALLMENT.
028200 410-TOTAL-INSTALLMENT-EXIT.
028300     EXIT.
028400*
028500 420-CALC-LATE-INTEREST.
028600     MOVE 0                       TO WS-LINE-INTEREST.
028700     MOVE 0                       TO WS-DAYS-OVERDUE.
028800     IF CR21-DUE-DATE < WS-PROC-DATE-8
028850        PERFORM 725-CALC-DAYS-OVERDUE
028900        COMPUTE WS-LINE-INTEREST ROUNDED =
029400           CR21-TOTAL-AMOUNT * (LC-ANNUAL-RATE / LC-DAYS-PER-YEAR)
029500            * WS-DAYS-OVERDUE
029600     END-IF.
029700*
029710*    TRUE CALENDAR-DAY COUNT BETWEEN CR21-DUE-DATE AND TODAY,      *
029720*    VIA THE JULIAN-DAY-NUMBER ROUTINE IN 730 - NOT A 30/360       *
029730*    APPROXIMATION.  SEE CRB0008 IN THE CHANGE LOG ABOVE.          *
029740 725-CALC-DAYS-OVERDUE.
029750     MOVE CR21-DUE-YYYY           TO WS-JD-YYYY.
029760     MOVE CR21-DUE-MM             TO WS-JD-MM.
029770     MOVE CR21-DUE-DD             TO WS-JD-DD.
029780     PERFORM 730-CALC-JULIAN-DAY.
029790     MOVE WS-JULIAN-DAY           TO WS-JD-DUE-DAY.
029800     MOVE WS-PROC-YYYY            TO WS-JD-YYYY.
029810     MOVE WS-PROC-MM              TO WS-JD-MM.
029820     MOVE WS-PROC-DD              TO WS-JD-DD.
029830     PERFORM 730-CALC-JULIAN-DAY.
029840     MOVE WS-JULIAN-DAY           TO WS-JD-PROC-DAY.
029850     COMPUTE WS-DAYS-OVERDUE = WS-JD-PROC-DAY - WS-JD-DUE-DAY.
029860*
029870*    FLIEGEL/VAN FLANDERN JULIAN-DAY-NUMBER CONVERSION - EACH      *
029880*    INTEGER DIVIDE IS ITS OWN COMPUTE SO IT TRUNCATES BEFORE      *
029890*    THE NEXT TERM, THE SAME WAY THE FORMULA IS DEFINED.  INPUT    *
029900*    IS WS-JD-YYYY/MM/DD, OUTPUT IS WS-JULIAN-DAY.                 *
029910 730-CALC-JULIAN-DAY.
029920     COMPUTE WS-JD-A = (WS-JD-MM - 14) / 12.
029930     COMPUTE WS-JD-TERM1 =
029940        (1461 * (WS-JD-YYYY + 4800 + WS-JD-A)) / 4.
029950     COMPUTE WS-JD-TERM2 =
029960        (367 * (WS-JD-MM - 2 - (WS-JD-A * 12))) / 12.
029970     COMPUTE WS-JD-TERM3A =
029980        (WS-JD-YYYY + 4900 + WS-JD-A) / 100.
029990     COMPUTE WS-JD-TERM3 = (3 * WS-JD-TERM3A) / 4.
030000     COMPUTE WS-JULIAN-DAY =
030010        WS-JD-DD - 32075 + WS-JD-TERM1 + WS-JD-TERM2 - WS-JD-TERM3.
030020*
030030 500-APPLY-PAYMENT.
030040     MOVE 'N'                     TO WS-SCAN-SW.
030050     MOVE CR20-CARD-ID            TO CR21-CARD-ID.
030100     START CR5-CARD-INSTALLMENT-FILE KEY IS NOT LESS THAN CR21-CARD-ID
030200        INVALID KEY MOVE 'Y' TO WS-SCAN-SW.
030300     IF NOT WS-SCAN-DONE
030400        PERFORM 310-READ-NEXT-INSTALLMENT
030500     END-IF.
030600     PERFORM 510-PAY-INSTALLMENT THRU 510-PAY-INSTALLMENT-EXIT
030700         UNTIL WS-SCAN-DONE.
030800     COMPUTE CR20-AVAILABLE-CREDIT =
030900        CR20-AVAILABLE-CREDIT + WS-AMOUNT-PAID.
031000     REWRITE CR20-CARD-REC.
031100*
031200 510-PAY-INSTALLMENT.
031300     IF CR21-DUE-DATE < WS-CYCLE-DATE-8 AND NOT CR21-PAID
031400        PERFORM 420-CALC-LATE-INTEREST
031500        MOVE WS-DAYS-OVERDUE      TO CR21-DAYS-OVERDUE
031600        MOVE WS-LINE-INTEREST     TO CR21-TOTAL-INTEREST
031700        MOVE 'PAID'               TO CR21-STATUS
031800        REWRITE CR21-INSTALLMENT-REC
031900     END-IF.
032000     PERFORM 310-READ-NEXT-INSTALLMENT.
032100 510-PAY-INSTALLMENT-EXIT.
032200     EXIT.
032300*
032400 700-ADD-MONTHS.
032500     COMPUTE WS-TOTAL-MONTHS =
032600        (WS-BASE-YYYY * 12) + WS-BASE-MM + WS-ADD-MONTHS - 1.
032700     COMPUTE WS-RESULT-YYYY = WS-TOTAL-MONTHS / 12.
032800     COMPUTE WS-RESULT-MM =
032900        WS-TOTAL-MONTHS - (WS-RESULT-YYYY * 12) + 1.
033000     MOVE WS-BASE-DD              TO WS-RESULT-DD.
033100     COMPUTE WS-RESULT-DATE-8 =
033200        (WS-RESULT-YYYY * 10000) + (WS-RESULT-MM * 100) + WS-RESULT-DD.
033300*
033400 END-RTN.
033500     DISPLAY 'FINAL TOTALS FOR CR2500' UPON CRT AT 0915.
033600     DISPLAY WS-TRAN-READ      'TRANSACTIONS READ      =' UPON CRT AT 1025.
033700     DISPLAY WS-TRAN-PROCESSED 'TRANSACTIONS PROCESSED =' UPON CRT AT 1125.
033800     CLOSE CR5-TRAN-FILE
034000           CR5-CARD-MASTER-FILE
034050           CR5-CARD-INSTALLMENT-FILE
034100           CR5-RESPONSE-FILE.
034200     STOP RUN.
034300*
