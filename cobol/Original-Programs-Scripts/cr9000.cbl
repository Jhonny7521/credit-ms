000100******************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 10/1/2017        *
000300******************************************************************
000400*                                                                *
000500*   CR9000.CBL  --  DAILY CREDIT BALANCE RECORDING RUN           *
000600*                                                                *
000700*   NIGHTLY BATCH JOB.  READS THE CREDIT-MASTER FILE, POSTS A    *
000800*   DAILY-CREDIT-BALANCE RECORD FOR EVERY ACTIVE ORDINARY        *
000900*   CREDIT, THEN READS THE CARD-MASTER FILE AND POSTS A RECORD   *
001000*   FOR EVERY ACTIVE CREDIT CARD'S AVAILABLE CREDIT.  PRINTS THE  *
001100*   BALANCE-REPORT WITH A SUBTOTAL AT THE BREAK BETWEEN THE TWO  *
001200*   PRODUCT CLASSES AND A FINAL GRAND-TOTAL LINE.                *
001300*                                                                *
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID.    CR9000.
001600 AUTHOR.        E JARRELL.
001700 INSTALLATION.  CONSUMER LENDING SYSTEMS - BATCH.
001800 DATE-WRITTEN.  08/19/94.
001900 DATE-COMPILED.
002000 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
002100*
002200*   CHANGE LOG
002300*   ----------
002400*   08/19/94  EJ   ORIGINAL RUN, CREDITS ONLY, NO REPORT         *CR90001
002500*   01/09/95  RLM  ADDED CARD-MASTER PASS AND SUBTOTALS          *CR90002
002600*   09/02/96  TLK  ADDED FINAL GRAND-TOTAL LINE TO REPORT        *CR90003
002700*   03/14/97  EJ   SKIP COUNTS SEPARATED FROM POSTED COUNTS      *CR90004
002800*   02/02/99  RLM  Y2K SIGN-OFF - RUN-DATE EXPANDED TO 4-DIGIT   *CR90005
002900*                  YEAR VIA CENTURY WINDOW, NO 2-DIGIT DATES     *CR90005
003000*                  LEFT ON THE PRINTED REPORT                   *CR90005
003100*   11/09/99  TLK  CARD SUBTOTAL NOW PRINTS EVEN WHEN ZERO CARDS *CR90006
003200*                  POSTED SO THE RECONCILE JOB SEES THE BREAK   *CR90006
003300*   05/17/01  EJ   REVIEWED FOR CONSOLE COUNTER DISPLAY STANDARD *CR90007
003400*   09/03/04  RLM  REVIEWED, NO CHANGES                          *CR90008
003500******************************************************************
003600*
003700 ENVIRONMENT DIVISION.
003800*
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CONSOLE IS CRT.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    DAILY CREDIT MASTER EXTRACT - SAME INDEXED FILE CR1000/CR1500
004510*    UPDATE, READ HERE IN ASCENDING CR10-CREDIT-ID ORDER
004600     SELECT CR9-CREDIT-MASTER-FILE  ASSIGN TO CRDMAST
004610            ORGANIZATION IS INDEXED
004620            ACCESS MODE IS SEQUENTIAL
004630            RECORD KEY IS CR10-CREDIT-ID
004640            ALTERNATE RECORD KEY IS CR10-CUSTOMER-ID WITH DUPLICATES
004650            FILE STATUS IS WS-MAST-STATUS.
004800*    CREDIT-CARD MASTER EXTRACT - SAME INDEXED FILE CR2000/CR2500
004810*    UPDATE, READ HERE IN ASCENDING CR20-CARD-ID ORDER
004900     SELECT CR9-CARD-MASTER-FILE    ASSIGN TO CRDCARD
005010            ORGANIZATION IS INDEXED
005020            ACCESS MODE IS SEQUENTIAL
005030            RECORD KEY IS CR20-CARD-ID
005040            FILE STATUS IS WS-CARD-STATUS.
005100*    POSTED BALANCES FOR THE RECONCILE JOB
005200     SELECT CR9-DAILY-BALANCE-FILE  ASSIGN TO CRDBAL9
005300            ORGANIZATION IS SEQUENTIAL.
005400*    PRINTED BALANCE-REPORT
005500     SELECT CR9-BALANCE-REPORT-FILE ASSIGN TO CRDPRT9
005600            ORGANIZATION IS SEQUENTIAL.
005700*
005800 DATA DIVISION.
005900*
006000 FILE SECTION.
006100*
006200 FD  CR9-CREDIT-MASTER-FILE
006300     LABEL RECORDS ARE STANDARD.
006400     COPY '/users/devel/crdmast.cbl'.
006500*
006600 FD  CR9-CARD-MASTER-FILE
006700     LABEL RECORDS ARE STANDARD.
006800     COPY '/users/devel/crdcard.dd.cbl'.
006900*
007000 FD  CR9-DAILY-BALANCE-FILE
007100     LABEL RECORDS ARE STANDARD.
007200 01  CR9-DAILY-BALANCE-FILE-REC.
007300     COPY '/users/devel/crdbal.dd.cbl'.
007400*
007500 FD  CR9-BALANCE-REPORT-FILE
007600     LABEL RECORDS ARE STANDARD.
007700 01  CR9-PRINT-REC                   PIC X(132).
007800*
007900 WORKING-STORAGE SECTION.
008000*
008100     COPY '/users/devel/crdprt.dd.cbl'.
008200*
008300 01  CR9-SWITCHES.
008400     05  CR9-EOF-SW                  PIC 9(1) COMP VALUE 0.
008500         88  CR9-CREDITS-DONE         VALUE 1.
008600     05  CD9-EOF-SW                  PIC 9(1) COMP VALUE 0.
008700         88  CR9-CARDS-DONE           VALUE 1.
008710     05  WS-MAST-STATUS              PIC X(2) VALUE '00'.
008720     05  WS-CARD-STATUS              PIC X(2) VALUE '00'.
008800*
008900 01  CR9-COUNTERS.
009000     05  WS-CREDITS-READ             PIC S9(7)     COMP-3 VALUE 0.
009100     05  WS-CREDITS-POSTED           PIC S9(7)     COMP-3 VALUE 0.
009200     05  WS-CREDITS-SKIPPED          PIC S9(7)     COMP-3 VALUE 0.
009300     05  WS-CARDS-READ               PIC S9(7)     COMP-3 VALUE 0.
009400     05  WS-CARDS-POSTED             PIC S9(7)     COMP-3 VALUE 0.
009500     05  WS-CARDS-SKIPPED            PIC S9(7)     COMP-3 VALUE 0.
009600     05  WS-TOT-READ                 PIC S9(7)     COMP-3 VALUE 0.
009700     05  WS-TOT-POSTED               PIC S9(7)     COMP-3 VALUE 0.
009800     05  WS-TOT-SKIPPED              PIC S9(7)     COMP-3 VALUE 0.
009900     05  WS-CREDIT-SUBTOTAL          PIC S9(13)V99 COMP-3 VALUE 0.
010000     05  WS-CARD-SUBTOTAL            PIC S9(13)V99 COMP-3 VALUE 0.
010100     05  WS-GRAND-BALANCE            PIC S9(13)V99 COMP-3 VALUE 0.
010200     05  DISPLAY-COUNT                PIC 9(5)     COMP-3 VALUE 0.
010300*
010400 01  CR9-RUN-DATE-FIELDS.
010500     05  WS-SYSTEM-DATE              PIC 9(6).
010600     05  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
010700         10  WS-SYS-YY               PIC 9(2).
010800         10  WS-SYS-MM               PIC 9(2).
010900         10  WS-SYS-DD               PIC 9(2).
011000     05  WS-RUN-DATE-8                PIC 9(8).
011100     05  WS-RUN-DATE-8-R REDEFINES WS-RUN-DATE-8.
011200         10  WS-RUN-YYYY             PIC 9(4).
011300         10  WS-RUN-MM               PIC 9(2).
011400         10  WS-RUN-DD               PIC 9(2).
011500     05  WS-RUN-DATE-DISPLAY.
011600         10  WS-RUND-MM              PIC 9(2).
011700         10  FILLER                  PIC X(1) VALUE '/'.
011800         10  WS-RUND-DD              PIC 9(2).
011900         10  FILLER                  PIC X(1) VALUE '/'.
012000         10  WS-RUND-YYYY            PIC 9(4).
012050     05  WS-RUN-DATE-DISP-R REDEFINES WS-RUN-DATE-DISPLAY
012060                                 PIC X(10).
012100*
012200 PROCEDURE DIVISION.
012300*
012400 A010-MAIN-LINE.
012500     DISPLAY SPACES UPON CRT.
012600     DISPLAY '* * * * * B E G I N   C R 9 0 0 0 . C B L'
012700         UPON CRT AT 1401.
012800     OPEN INPUT  CR9-CREDIT-MASTER-FILE
012900                 CR9-CARD-MASTER-FILE.
013000     OPEN OUTPUT CR9-DAILY-BALANCE-FILE
013100                 CR9-BALANCE-REPORT-FILE.
013200     PERFORM 000-GET-RUN-DATE.
013300     PERFORM 050-PRINT-HEADING.
013400     PERFORM READ-CREDIT.
013500     PERFORM 100-POST-CREDITS THRU 100-POST-CREDITS-EXIT
013600         UNTIL CR9-CREDITS-DONE.
013700     PERFORM 150-PRINT-CREDIT-SUBTOTAL.
013800     PERFORM READ-CARD.
013900     PERFORM 200-POST-CARDS THRU 200-POST-CARDS-EXIT
014000         UNTIL CR9-CARDS-DONE.
014100     PERFORM 250-PRINT-CARD-SUBTOTAL.
014200     PERFORM 900-PRINT-TOTALS.
014300     PERFORM END-RTN.
014400*
014500 000-GET-RUN-DATE.
014600     ACCEPT WS-SYSTEM-DATE FROM DATE.
014700     MOVE WS-SYS-MM               TO WS-RUN-MM WS-RUND-MM.
014800     MOVE WS-SYS-DD               TO WS-RUN-DD WS-RUND-DD.
014900     IF WS-SYS-YY > 50
015000        COMPUTE WS-RUN-YYYY = 1900 + WS-SYS-YY
015100     ELSE
015200        COMPUTE WS-RUN-YYYY = 2000 + WS-SYS-YY.
015300     MOVE WS-RUN-YYYY             TO WS-RUND-YYYY.
015400*
015500 050-PRINT-HEADING.
015600     MOVE SPACES                  TO CR9-PRINT-REC.
015700     MOVE SPACES                  TO CR9P-PRINT-LINE.
015800     MOVE WS-RUN-DATE-DISPLAY     TO CR9P-HDG-RUN-DATE.
015900     MOVE CR9P-HEADING-LINE       TO CR9-PRINT-REC.
016000     WRITE CR9-PRINT-REC AFTER ADVANCING C01.
016100*
016200 READ-CREDIT.
016300     READ CR9-CREDIT-MASTER-FILE AT END MOVE 1 TO CR9-EOF-SW.
016400     IF NOT CR9-CREDITS-DONE
016500        ADD 1 TO WS-CREDITS-READ.
016600*
016700 READ-CARD.
016800     READ CR9-CARD-MASTER-FILE AT END MOVE 1 TO CD9-EOF-SW.
016900     IF NOT CR9-CARDS-DONE
017000        ADD 1 TO WS-CARDS-READ.
017100*
017200 100-POST-CREDITS.
017300     IF CR10-ACTIVE
017400        MOVE CR10-CREDIT-ID       TO CR90-PRODUCT-ID
017500        MOVE WS-RUN-DATE-8        TO CR90-BALANCE-DATE
017600        MOVE CR10-BALANCE         TO CR90-BALANCE
017700        WRITE CR9-DAILY-BALANCE-FILE-REC
017800        ADD 1 TO WS-CREDITS-POSTED
017900        ADD CR10-BALANCE          TO WS-CREDIT-SUBTOTAL
018000        MOVE SPACES               TO CR9P-PRINT-LINE
018100        MOVE 'CREDIT'             TO CR9P-DTL-CLASS
018200        MOVE CR10-CREDIT-ID       TO CR9P-DTL-PRODUCT-ID
018300        MOVE CR10-STATUS          TO CR9P-DTL-STATUS
018400        MOVE CR10-BALANCE         TO CR9P-DTL-BALANCE
018500        MOVE WS-RUN-DATE-DISPLAY  TO CR9P-DTL-POST-DATE
018600        MOVE CR9P-DETAIL-LINE     TO CR9-PRINT-REC
018700        WRITE CR9-PRINT-REC AFTER ADVANCING 1
018800     ELSE
018900        ADD 1 TO WS-CREDITS-SKIPPED.
019000     IF DISPLAY-COUNT = 100
019100        DISPLAY WS-CREDITS-READ 'CREDITS READ -> ' UPON CRT AT 1125
019200        MOVE 0 TO DISPLAY-COUNT.
019300     ADD 1 TO DISPLAY-COUNT.
019400     PERFORM READ-CREDIT.
019500 100-POST-CREDITS-EXIT.
019600     EXIT.
019700*
019800 150-PRINT-CREDIT-SUBTOTAL.
019900     MOVE SPACES                  TO CR9P-PRINT-LINE.
020000     MOVE 'CREDIT'                TO CR9P-SUB-CLASS.
020100     MOVE WS-CREDITS-POSTED       TO CR9P-SUB-COUNT.
020200     MOVE WS-CREDIT-SUBTOTAL      TO CR9P-SUB-BALANCE.
020300     MOVE CR9P-SUBTOTAL-LINE      TO CR9-PRINT-REC.
020400     WRITE CR9-PRINT-REC AFTER ADVANCING 2.
020500*
020600 200-POST-CARDS.
020700     IF CR20-ACTIVE
020800        MOVE CR20-CARD-ID         TO CR90-PRODUCT-ID
020900        MOVE WS-RUN-DATE-8        TO CR90-BALANCE-DATE
021000        MOVE CR20-AVAILABLE-CREDIT TO CR90-BALANCE
021100        WRITE CR9-DAILY-BALANCE-FILE-REC
021200        ADD 1 TO WS-CARDS-POSTED
021300        ADD CR20-AVAILABLE-CREDIT TO WS-CARD-SUBTOTAL
021400        MOVE SPACES               TO CR9P-PRINT-LINE
021500        MOVE 'CARD'               TO CR9P-DTL-CLASS
021600        MOVE CR20-CARD-ID         TO CR9P-DTL-PRODUCT-ID
021700        MOVE CR20-STATUS          TO CR9P-DTL-STATUS
021800        MOVE CR20-AVAILABLE-CREDIT TO CR9P-DTL-BALANCE
021900        MOVE WS-RUN-DATE-DISPLAY  TO CR9P-DTL-POST-DATE
022000        MOVE CR9P-DETAIL-LINE     TO CR9-PRINT-REC
022100        WRITE CR9-PRINT-REC AFTER ADVANCING 1
022200     ELSE
022300        ADD 1 TO WS-CARDS-SKIPPED.
022400     IF DISPLAY-COUNT = 100
022500        DISPLAY WS-CARDS-READ 'CARDS READ   -> ' UPON CRT AT 1125
022600        MOVE 0 TO DISPLAY-COUNT.
022700     ADD 1 TO DISPLAY-COUNT.
022800     PERFORM READ-CARD.
022900 200-POST-CARDS-EXIT.
023000     EXIT.
023100*
023200 250-PRINT-CARD-SUBTOTAL.
023300     MOVE SPACES                  TO CR9P-PRINT-LINE.
023400     MOVE 'CARD'                  TO CR9P-SUB-CLASS.
023500     MOVE WS-CARDS-POSTED         TO CR9P-SUB-COUNT.
023600     MOVE WS-CARD-SUBTOTAL        TO CR9P-SUB-BALANCE.
023700     MOVE CR9P-SUBTOTAL-LINE      TO CR9-PRINT-REC.
023800     WRITE CR9-PRINT-REC AFTER ADVANCING 2.
023900*
024000 900-PRINT-TOTALS.
024100     COMPUTE WS-TOT-READ    = WS-CREDITS-READ + WS-CARDS-READ.
024200     COMPUTE WS-TOT-POSTED  = WS-CREDITS-POSTED + WS-CARDS-POSTED.
024300     COMPUTE WS-TOT-SKIPPED = WS-CREDITS-SKIPPED + WS-CARDS-SKIPPED.
024400     COMPUTE WS-GRAND-BALANCE = WS-CREDIT-SUBTOTAL + WS-CARD-SUBTOTAL.
024500     MOVE SPACES                  TO CR9P-PRINT-LINE.
024600     MOVE WS-TOT-READ             TO CR9P-TOT-READ.
024700     MOVE WS-TOT-POSTED           TO CR9P-TOT-POSTED.
024800     MOVE WS-TOT-SKIPPED          TO CR9P-TOT-SKIPPED.
024900     MOVE WS-GRAND-BALANCE        TO CR9P-TOT-GRAND-BALANCE.
025000     MOVE CR9P-TOTALS-LINE        TO CR9-PRINT-REC.
025100     WRITE CR9-PRINT-REC AFTER ADVANCING 2.
025200*
025300 END-RTN.
025400     DISPLAY 'FINAL TOTALS FOR CR9000' UPON CRT AT 0915.
025500     DISPLAY WS-TOT-READ   'RECORDS READ   =' UPON CRT AT 1025.
025600     DISPLAY WS-TOT-POSTED 'RECORDS POSTED =' UPON CRT AT 1125.
025700     CLOSE CR9-CREDIT-MASTER-FILE
025800           CR9-CARD-MASTER-FILE
025900           CR9-DAILY-BALANCE-FILE
026000           CR9-BALANCE-REPORT-FILE.
026100     STOP RUN.
026200*
