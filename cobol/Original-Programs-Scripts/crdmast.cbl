000100******************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 10/1/2017        *
000300******************************************************************
000400*                                                                *
000500*   CRDMAST.CBL  --  CREDIT MASTER RECORD LAYOUT                 *
000600*                                                                *
000700*   ONE RECORD PER ORDINARY CREDIT (PERSONAL OR BUSINESS LOAN    *
000800*   REPAID IN FIXED MONTHLY INSTALLMENTS).  COPIED INTO THE      *
000900*   WORKING-STORAGE OR FILE SECTION OF EVERY CR-SERIES PROGRAM   *
001000*   THAT TOUCHES THE CREDIT-MASTER FILE.                         *
001100*                                                                *
001200*   CHANGE LOG                                                   *
001300*   ----------                                                   *
001400*   DATE-WRITTEN 03/14/88                                        *
001500*   03/14/88  EJ   ORIGINAL LAYOUT FOR CREDIT-MASTER CONVERSION *CRD0001
001600*   07/02/88  EJ   ADDED NEXT-PAYMENT GROUP, CR ANALYST REQUEST *CRD0002
001700*   11/21/88  RLM  ADDED STATUS 88-LEVELS PER AUDIT FINDING 114 *CRD0003
001800*   02/09/89  RLM  BROKE OUT DATE FIELDS TO YYYY/MM/DD REDEFINES*CRD0004
001900*   06/30/89  EJ   WIDENED AMOUNT FIELDS TO S9(13)V99, REQ 0221 *CRD0005
002000*   01/05/90  TLK  ADDED CREATED-DATE FOR AGING REPORTS        *CRD0006
002100*   09/18/90  TLK  PACKED AMOUNT FIELDS, CPU SAVINGS STUDY     *CRD0007
002200*   04/02/91  EJ   ADDED CREDIT-TYPE 88-LEVELS                 *CRD0008
002300*   08/11/92  RLM  FILLER REALIGNED AFTER TERM/RATE SWAP       *CRD0009
002400*   10/20/93  TLK  Y2K PREP - VERIFIED 4-DIGIT YEAR IN DATES   *CRD0010
002500*   02/02/99  EJ   Y2K SIGN-OFF - NO 2-DIGIT YEARS REMAIN      *CRD0011
002600*   11/09/99  RLM  ADDED DEFAULTED STATUS FOR CHARGE-OFF RUN   *CRD0012
002700*   05/17/01  TLK  NEXT-PAYMENT-INSTALLMENT WIDENED TO 9(3)    *CRD0013
002800*   09/03/04  EJ   REVIEWED FOR CR9000 DAILY BALANCE RUN       *CRD0014
002900******************************************************************
003000*
003100 01  CR10-CREDIT-REC.
003200     05  CR10-CREDIT-ID              PIC X(10).
003300     05  CR10-CUSTOMER-ID            PIC X(10).
003400     05  CR10-CREDIT-TYPE            PIC X(10).
003500         88  CR10-IS-PERSONAL        VALUE 'PERSONAL'.
003600         88  CR10-IS-BUSINESS        VALUE 'BUSINESS'.
003700     05  CR10-AMOUNT                 PIC S9(13)V99 COMP-3.
003800     05  CR10-BALANCE                PIC S9(13)V99 COMP-3.
003900     05  CR10-TERM                   PIC S9(3)     COMP-3.
004000     05  CR10-INTEREST-RATE          PIC S9(3)V99  COMP-3.
004100     05  CR10-STATUS                 PIC X(10).
004200         88  CR10-ACTIVE             VALUE 'ACTIVE'.
004300         88  CR10-PAID-OFF           VALUE 'PAID'.
004400         88  CR10-DEFAULTED          VALUE 'DEFAULTED'.
004500     05  CR10-NEXT-PAYMENT-DATE      PIC 9(8).
004600     05  CR10-NEXT-PAYMENT-DATE-R REDEFINES CR10-NEXT-PAYMENT-DATE.
004700         10  CR10-NPD-YYYY           PIC 9(4).
004800         10  CR10-NPD-MM             PIC 9(2).
004900         10  CR10-NPD-DD             PIC 9(2).
005000     05  CR10-NEXT-PAYMENT-AMOUNT    PIC S9(13)V99 COMP-3.
005100     05  CR10-NEXT-PAYMENT-INSTALL   PIC S9(3)     COMP-3.
005200     05  CR10-CREATED-DATE           PIC 9(8).
005300     05  CR10-CREATED-DATE-R REDEFINES CR10-CREATED-DATE.
005400         10  CR10-CRTD-YYYY          PIC 9(4).
005500         10  CR10-CRTD-MM            PIC 9(2).
005600         10  CR10-CRTD-DD            PIC 9(2).
005700     05  FILLER                      PIC X(01).
005800*
