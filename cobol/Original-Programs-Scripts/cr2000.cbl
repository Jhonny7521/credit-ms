000100******************************************************************
000200*THIS IS WHAT IS USED IN LIVE ENVIRONMENT AS OF 10/1/2017        *
000300******************************************************************
000400*                                                                *
000500*   CR2000.CBL  --  CREDIT-CARD SERVICE                          *
000600*                                                                *
000700*   READS THE CREDIT-TRANSACTION FILE AND PROCESSES EVERY        *
000800*   OPEN-CD, CHARGE, AND DEL-CD TRANSACTION FOUND ON IT.  CARD    *
000900*   OPENING, CHARGE POSTING AND DELETE-VALIDATION ARE KEPT IN    *
001000*   ONE RUN BECAUSE ALL THREE ARE CREDIT-CARD-SERVICE WORK       *
001100*   AGAINST THE SAME CARD-MASTER AND CARD-INSTALLMENT FILES.     *
001200*   CHARGE POSTING BUILDS ONE INSTALLMENT RECORD PER MONTH OF     *
001300*   THE PURCHASE AND DRAWS ONE INSTALLMENT'S WORTH OF THE        *
001400*   AMOUNT DOWN FROM THE CARD'S AVAILABLE CREDIT IMMEDIATELY -   *
001410*   NOT THE FULL PURCHASE AMOUNT.  EACH INSTALLMENT RECORD       *
001420*   CARRIES ITS OWN TOTAL-INTEREST FIELD, BUT THAT FIELD IS      *
001430*   RESERVED FOR LATE-PAYMENT INTEREST AND IS ZEROED HERE - ONLY *
001440*   CR2500 EVER PUTS A NONZERO VALUE IN IT.                      *
001500*                                                                *
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID.    CR2000.
001800 AUTHOR.        T KOWALSKI.
001900 INSTALLATION.  CONSUMER LENDING SYSTEMS - BATCH.
002000 DATE-WRITTEN.  06/22/91.
002100 DATE-COMPILED.
002200 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USERS ONLY.
002300*
002400*   CHANGE LOG
002500*   ----------
002600*   06/22/91  TLK  ORIGINAL PROGRAM, CARD OPENING ONLY            *CRK0001
002700*   02/14/92  EJ   ADDED CHARGE PROCESSING AND INSTALLMENT BUILD  *CRK0002
002800*   08/30/94  TLK  INSTALLMENT FORMULA REWRITTEN TO TRUE ANNUITY  *CRK0003
002900*                  FACTOR TO MATCH CR1000'S ORDINARY-CREDIT CALC *CRK0003
003000*   04/02/95  EJ   ADDED DEL-CD DELETE-VALIDATION PARAGRAPH       *CRK0004
003100*   02/02/99  RLM  Y2K SIGN-OFF - ALL DATE MATH ON 4-DIGIT YEARS  *CRK0005
003200*   11/09/99  TLK  ADDED INSUFFICIENT-CREDIT EDIT ON CHARGE       *CRK0006
003300*   03/19/02  EJ   CARD-NUMBER NOW BUILT FROM RUN SEQUENCE,       *CRK0007
003400*                  REPLACES OLD MANUAL EMBOSS-REQUEST FORM        *CRK0007
003500*   09/03/04  RLM  REVIEWED, NO CHANGES                           *CRK0008
003510*   05/14/08  TLK  TOTAL-INTEREST NOW SEEDED TO ZERO INSTEAD OF   *CRK0009
003520*                  THE FINANCING-INTEREST FORMULA - THAT FIELD    *CRK0009
003530*                  BELONGS TO CR2500'S LATE-PAYMENT CALC, WAS     *CRK0009
003540*                  CORRUPTING REPORTS BEFORE A BILLPAY EVER RAN   *CRK0009
003550*   11/19/09  RLM  100-MAIN NOW WRITES FAILED/INCORRECT-TRAN-     *CRK0010
003560*                  TYPE IF NONE OF OPEN-CD/CHARGE/DEL-CD MATCH -  *CRK0010
003570*                  WAS BEING DROPPED WITH NO RESPONSE AT ALL,     *CRK0010
003580*                  SAME AUDIT FINDING AS CRO0010/CRP0009          *CRK0010
003590*   12/04/09  EJ   CRDCUST CHANGED FROM INDEXED RANDOM READ TO     *CRK0011
003591*                  SEQUENTIAL - NOW LOADED ONCE INTO A TABLE BY    *CRK0011
003592*                  040-LOAD-CUSTOMERS AND SEARCHED BY 050-OPEN-    *CRK0011
003593*                  CARD - PER AUDIT, FILE IS KEYED LOGICALLY ONLY, *CRK0011
003594*                  NOT A TRUE VSAM/ISAM KEY, SAME CHANGE AS CRO0011*CRK0011
003600******************************************************************
003700*
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     CONSOLE IS CRT.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    INCOMING OPEN-CD / CHARGE / DEL-CD REQUESTS
004600     SELECT CR2-TRAN-FILE       ASSIGN TO CRDTRAN
004700            ORGANIZATION IS SEQUENTIAL.
004800*    CUSTOMER-TYPE LOOKUP, READ-ONLY - SEQUENTIAL, LOADED INTO A
004810*    WORKING-STORAGE TABLE AT START OF RUN AND SEARCHED FROM THERE
004900     SELECT CR2-CUSTOMER-FILE   ASSIGN TO CRDCUST
005000            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS IS WS-CUST-STATUS.
005400*    CARD TO BE OPENED, CHARGED AGAINST, OR DELETED
005500     SELECT CR2-CARD-MASTER-FILE ASSIGN TO CRDCARD
005600            ORGANIZATION IS INDEXED
005700            ACCESS MODE IS RANDOM
005800            RECORD KEY IS CR20-CARD-ID
005900            FILE STATUS IS WS-CARD-STATUS.
006000*    INSTALLMENTS BUILT BY A CHARGE, SCANNED LATER BY CR2500
006100     SELECT CR2-CARD-INSTALLMENT-FILE ASSIGN TO CRDCINS
006200            ORGANIZATION IS INDEXED
006300            ACCESS MODE IS SEQUENTIAL
006400            RECORD KEY IS CR21-INSTALLMENT-ID
006500            ALTERNATE RECORD KEY IS CR21-CARD-ID WITH DUPLICATES
006600            FILE STATUS IS WS-CINS-STATUS.
006700*    ONE RESPONSE PER TRANSACTION PROCESSED
006800     SELECT CR2-RESPONSE-FILE   ASSIGN TO CRDRESP
006900            ORGANIZATION IS SEQUENTIAL.
007000*
007100 DATA DIVISION.
007200*
007300 FILE SECTION.
007400*
007500 FD  CR2-TRAN-FILE
007600     LABEL RECORDS ARE STANDARD.
007700     COPY '/users/devel/crdtran.dd.cbl'.
007800*
007900 FD  CR2-CUSTOMER-FILE
008000     LABEL RECORDS ARE STANDARD.
008100     COPY '/users/devel/crdcust.dd.cbl'.
008200*
008300 FD  CR2-CARD-MASTER-FILE
008400     LABEL RECORDS ARE STANDARD.
008500     COPY '/users/devel/crdcard.dd.cbl'.
008600*
008700 FD  CR2-CARD-INSTALLMENT-FILE
008800     LABEL RECORDS ARE STANDARD.
008900     COPY '/users/devel/crdcins.dd.cbl'.
009000*
009100 FD  CR2-RESPONSE-FILE
009200     LABEL RECORDS ARE STANDARD.
009300     COPY '/users/devel/crdresp.dd.cbl'.
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700 01  CR2-SWITCHES.
009800     05  CR2-EOF-SW                  PIC 9(1) COMP VALUE 0.
009900         88  CR2-TRAN-DONE            VALUE 1.
010000     05  WS-CUST-STATUS              PIC X(2) VALUE '00'.
010100     05  WS-CARD-STATUS              PIC X(2) VALUE '00'.
010200     05  WS-CINS-STATUS              PIC X(2) VALUE '00'.
010300     05  WS-VALID-SW                 PIC X(1) VALUE 'Y'.
010400         88  WS-REQUEST-VALID         VALUE 'Y'.
010410     05  CR2-CUST-EOF-SW             PIC 9(1) COMP VALUE 0.
010420         88  CR2-CUST-EOF             VALUE 1.
010430*
010440*    CUSTOMER REFERENCE TABLE, BUILT ONCE AT START OF RUN BY        *
010450*    050-LOAD-CUSTOMERS FROM THE SEQUENTIAL CRDCUST FILE AND        *
010460*    SEARCHED BY 200-LOOKUP-CUSTOMER - REPLACES THE OLD INDEXED     *
010470*    RANDOM READ ON CR05-CUSTOMER-ID.                               *
010480 01  CR2-CUSTOMER-TABLE.
010490     05  CR2-CUST-COUNT              PIC S9(4) COMP VALUE 0.
010495     05  CR2-CUST-ENTRY OCCURS 1 TO 3000 TIMES
010496            DEPENDING ON CR2-CUST-COUNT
010497            INDEXED BY CR2-CUST-IDX.
010498         10  CR2-CUST-TBL-ID         PIC X(10).
010499         10  CR2-CUST-TBL-TYPE       PIC X(10).
010500     05  FILLER                      PIC X(04).
010600 01  CR2-COUNTERS.
010700     05  WS-TRAN-READ                PIC S9(7)  COMP-3 VALUE 0.
010800     05  WS-TRAN-PROCESSED           PIC S9(7)  COMP-3 VALUE 0.
010900     05  DISPLAY-COUNT               PIC 9(5)   COMP-3 VALUE 0.
011000     05  I                           PIC S9(4)  COMP   VALUE 0.
011100     05  WS-CARD-SEQ                 PIC 9(12)  COMP-3 VALUE 0.
011200*
011300 01  CR2-CALC-FIELDS.
011400     05  WS-ANNUAL-FACTOR            PIC S9(3)V9(9)  COMP-3.
011500     05  WS-MONTHLY-RATE             PIC S9(3)V9(9)  COMP-3.
011600     05  WS-RATE-FACTOR              PIC S9(9)V9(9)  COMP-3.
011700     05  WS-INSTALLMENT-AMT          PIC S9(13)V99   COMP-3.
011800*
011900 01  CR2-CARD-NUMBER-FIELDS.
012000     05  WS-CARD-NUM-16              PIC 9(16).
012100     05  WS-CARD-NUM-16-R REDEFINES WS-CARD-NUM-16.
012200         10  WS-CARD-NUM-G1          PIC 9(4).
012300         10  WS-CARD-NUM-G2          PIC 9(4).
012400         10  WS-CARD-NUM-G3          PIC 9(4).
012500         10  WS-CARD-NUM-G4          PIC 9(4).
012600*
012700 01  CR2-DATE-FIELDS.
012800     05  WS-SYSTEM-DATE              PIC 9(6).
012900     05  WS-SYSTEM-DATE-R REDEFINES WS-SYSTEM-DATE.
013000         10  WS-SYS-YY               PIC 9(2).
013100         10  WS-SYS-MM               PIC 9(2).
013200         10  WS-SYS-DD               PIC 9(2).
013300     05  WS-PROC-DATE-8              PIC 9(8).
013400     05  WS-PROC-DATE-8-R REDEFINES WS-PROC-DATE-8.
013500         10  WS-PROC-YYYY            PIC 9(4).
013600         10  WS-PROC-MM              PIC 9(2).
013700         10  WS-PROC-DD              PIC 9(2).
013800*
013900 01  CR2-ADD-MONTHS-FIELDS.
014000     05  WS-BASE-YYYY                PIC 9(4)  COMP.
014100     05  WS-BASE-MM                  PIC 9(2)  COMP.
014200     05  WS-BASE-DD                  PIC 9(2)  COMP.
014300     05  WS-ADD-MONTHS               PIC S9(4) COMP.
014400     05  WS-TOTAL-MONTHS             PIC S9(6) COMP.
014500     05  WS-RESULT-YYYY              PIC 9(4)  COMP.
014600     05  WS-RESULT-MM                PIC 9(2)  COMP.
014700     05  WS-RESULT-DD                PIC 9(2)  COMP.
014800     05  WS-RESULT-DATE-8            PIC 9(8).
014900     05  WS-RESULT-DATE-8-R REDEFINES WS-RESULT-DATE-8.
015000         10  FILLER                  PIC 9(8).
015100*
015200 PROCEDURE DIVISION.
015300*
015400 A010-MAIN-LINE.
015500     DISPLAY SPACES UPON CRT.
015600     DISPLAY '* * * * * B E G I N   C R 2 0 0 0 . C B L'
015700         UPON CRT AT 1401.
015800     OPEN INPUT  CR2-TRAN-FILE.
015900     OPEN INPUT  CR2-CUSTOMER-FILE.
016000     OPEN I-O    CR2-CARD-MASTER-FILE.
016100     OPEN OUTPUT CR2-CARD-INSTALLMENT-FILE.
016200     OPEN OUTPUT CR2-RESPONSE-FILE.
016300     ACCEPT WS-SYSTEM-DATE FROM DATE.
016400     MOVE WS-SYS-MM               TO WS-PROC-MM.
016500     MOVE WS-SYS-DD               TO WS-PROC-DD.
016600     IF WS-SYS-YY > 50
016700        COMPUTE WS-PROC-YYYY = 1900 + WS-SYS-YY
016800     ELSE
016900        COMPUTE WS-PROC-YYYY = 2000 + WS-SYS-YY.
016950     PERFORM 040-LOAD-CUSTOMERS.
017000     PERFORM READ-TRAN.
017100     PERFORM 100-MAIN THRU 100-MAIN-EXIT
017200         UNTIL CR2-TRAN-DONE.
017300     PERFORM END-RTN.
017400*
017500 READ-TRAN.
017600     READ CR2-TRAN-FILE AT END MOVE 1 TO CR2-EOF-SW.
017700     IF NOT CR2-TRAN-DONE
017800        ADD 1 TO WS-TRAN-READ.
017810*
017820*    ONE-TIME LOAD OF THE CUSTOMER REFERENCE TABLE - CRDCUST IS     *
017830*    A SEQUENTIAL FILE, READ ONCE HERE, SO THE PER-TRANSACTION      *
017840*    LOOKUP IN 200-LOOKUP-CUSTOMER CAN SEARCH AN IN-MEMORY TABLE    *
017850*    INSTEAD OF A RANDOM READ ON A KEYED FILE.                      *
017860 040-LOAD-CUSTOMERS.
017870     PERFORM READ-CUSTOMER.
017880     PERFORM 045-STORE-CUSTOMER THRU 045-STORE-CUSTOMER-EXIT
017890         UNTIL CR2-CUST-EOF.
017900*
017905 READ-CUSTOMER.
017910     READ CR2-CUSTOMER-FILE AT END MOVE 1 TO CR2-CUST-EOF-SW.
017915*
017920 045-STORE-CUSTOMER.
017925     IF CR2-CUST-COUNT < 3000
017930        ADD 1 TO CR2-CUST-COUNT
017935        MOVE CR05-CUSTOMER-ID     TO CR2-CUST-TBL-ID(CR2-CUST-COUNT)
017940        MOVE CR05-CUSTOMER-TYPE   TO CR2-CUST-TBL-TYPE(CR2-CUST-COUNT)
017945     ELSE
017950        DISPLAY 'CUSTOMER TABLE FULL, CUSTOMER SKIPPED' UPON CRT.
017955     PERFORM READ-CUSTOMER.
017960 045-STORE-CUSTOMER-EXIT.
017965     EXIT.
017970*
018000 100-MAIN.
018100     MOVE 'Y'                     TO WS-VALID-SW.
018200     IF CT-OPEN-CARD
018300        PERFORM 050-OPEN-CARD
018400     ELSE
018500        IF CT-CHARGE
018600           PERFORM 200-FIND-CARD
018700           IF WS-REQUEST-VALID
018800              PERFORM 250-VALIDATE-CHARGE
018900           END-IF
019000           IF WS-REQUEST-VALID
019100              PERFORM 300-CALC-INSTALLMENT-AMT
019200              PERFORM 400-BUILD-INSTALLMENTS
019300              PERFORM 500-UPDATE-AVAILABLE
019400              MOVE 'SUCCESS'      TO RS-STATUS
019500              MOVE 'CHARGE POSTED' TO RS-MESSAGE
019600              MOVE SPACES         TO RS-ERROR
019700           END-IF
019800        ELSE
019900           IF CT-DEL-CARD
020000              PERFORM 200-FIND-CARD
020100              IF WS-REQUEST-VALID
020200                 PERFORM 550-VALIDATE-DELETE-CARD
020300              END-IF
020400              IF WS-REQUEST-VALID
020500                 MOVE 'SUCCESS'   TO RS-STATUS
020600                 MOVE 'CARD ELIGIBLE FOR DELETION'
020700                                  TO RS-MESSAGE
020800                 MOVE SPACES      TO RS-ERROR
020900              END-IF
021000           END-IF
021100        END-IF
021200     END-IF.
021300     IF CT-OPEN-CARD OR CT-CHARGE OR CT-DEL-CARD
021400        WRITE RS-RESPONSE-REC
021500        ADD 1 TO WS-TRAN-PROCESSED
021510     ELSE
021520        MOVE 'FAILED'             TO RS-STATUS
021530        MOVE SPACES               TO RS-MESSAGE
021540        MOVE 'INCORRECT TRANSACTION TYPE'
021550                                  TO RS-ERROR
021560        WRITE RS-RESPONSE-REC
021570        ADD 1 TO WS-TRAN-PROCESSED.
021600     IF DISPLAY-COUNT = 100
021700        DISPLAY WS-TRAN-READ 'TRANSACTIONS READ -> ' UPON CRT AT 1125
021800        MOVE 0 TO DISPLAY-COUNT.
021900     ADD 1 TO DISPLAY-COUNT.
022000     PERFORM READ-TRAN.
022100 100-MAIN-EXIT.
022200     EXIT.
022300*
022400 050-OPEN-CARD.
022500     MOVE CT-CUSTOMER-ID          TO CR05-CUSTOMER-ID.
022510     SET CR2-CUST-IDX TO 1.
022520     SEARCH CR2-CUST-ENTRY
022530        AT END
022540           MOVE 'N'               TO WS-VALID-SW
022550           MOVE 'FAILED'          TO RS-STATUS
022560           MOVE SPACES            TO RS-MESSAGE
022570           MOVE 'CUSTOMER NOT FOUND'
022580                                  TO RS-ERROR
022590        WHEN CR2-CUST-TBL-ID(CR2-CUST-IDX) = CR05-CUSTOMER-ID
022595           MOVE CR2-CUST-TBL-TYPE(CR2-CUST-IDX)
022598                                  TO CR05-CUSTOMER-TYPE.
023300     IF WS-REQUEST-VALID AND CR05-IS-PERSONAL
023400        AND CT-CREDIT-TYPE = 'BUSINESS'
023500        MOVE 'N'                  TO WS-VALID-SW
023600        MOVE 'FAILED'             TO RS-STATUS
023700        MOVE SPACES               TO RS-MESSAGE
023800        MOVE 'PERSONAL CUSTOMER MAY NOT OPEN A BUSINESS CARD'
023900                                  TO RS-ERROR
024000     END-IF.
024100     IF WS-REQUEST-VALID AND CR05-IS-BUSINESS
024200        AND CT-CREDIT-TYPE = 'PERSONAL'
024300        MOVE 'N'                  TO WS-VALID-SW
024400        MOVE 'FAILED'             TO RS-STATUS
024500        MOVE SPACES               TO RS-MESSAGE
024600        MOVE 'BUSINESS CUSTOMER MAY NOT OPEN A PERSONAL CARD'
024700                                  TO RS-ERROR
024800     END-IF.
024900     IF WS-REQUEST-VALID
025000        MOVE CT-PRODUCT-ID        TO CR20-CARD-ID
025100        MOVE CT-CUSTOMER-ID       TO CR20-CUSTOMER-ID
025200        PERFORM 075-GENERATE-CARD-NUMBER
025300        MOVE CT-CREDIT-TYPE       TO CR20-CARD-TYPE
025400        MOVE CT-AMOUNT            TO CR20-CREDIT-LIMIT
025500        MOVE CT-AMOUNT            TO CR20-AVAILABLE-CREDIT
025600        MOVE CT-INTEREST-RATE     TO CR20-INTEREST-RATE
025700        MOVE CT-PAYMENT-DAY       TO CR20-PAYMENT-DAY
025800        MOVE 'ACTIVE'             TO CR20-STATUS
025900        WRITE CR20-CARD-REC
026000           INVALID KEY
026100              MOVE 'FAILED'       TO RS-STATUS
026200              MOVE SPACES         TO RS-MESSAGE
026300              MOVE 'CARD-ID ALREADY EXISTS'
026400                                  TO RS-ERROR
026500           NOT INVALID KEY
026600              MOVE 'SUCCESS'      TO RS-STATUS
026700              MOVE 'CARD OPENED'  TO RS-MESSAGE
026800              MOVE SPACES         TO RS-ERROR
026900        END-WRITE
027000     END-IF.
027100*
027200 075-GENERATE-CARD-NUMBER.
027300     ADD 1                        TO WS-CARD-SEQ.
027400     COMPUTE WS-CARD-NUM-16 = 4000000000000000 + WS-CARD-SEQ.
027500     STRING WS-CARD-NUM-G1 '-' WS-CARD-NUM-G2 '-'
027600            WS-CARD-NUM-G3 '-' WS-CARD-NUM-G4
027700            DELIMITED BY SIZE INTO CR20-CARD-NUMBER.
027800*
027900 200-FIND-CARD.
028000     MOVE CT-PRODUCT-ID           TO CR20-CARD-ID.
028100     READ CR2-CARD-MASTER-FILE
028200        INVALID KEY
028300           MOVE 'N'               TO WS-VALID-SW
028400           MOVE 'FAILED'          TO RS-STATUS
028500           MOVE SPACES            TO RS-MESSAGE
028600           MOVE 'CARD NOT FOUND'
028700                                  TO RS-ERROR.
028800*
028900 250-VALIDATE-CHARGE.
029000     IF CT-AMOUNT > CR20-AVAILABLE-CREDIT
029100        MOVE 'N'                  TO WS-VALID-SW
029200        MOVE 'FAILED'             TO RS-STATUS
029300        MOVE SPACES               TO RS-MESSAGE
029400        MOVE 'INSUFFICIENT AVAILABLE CREDIT'
029500                                  TO RS-ERROR.
029600*
029700 300-CALC-INSTALLMENT-AMT.
029800     IF CT-TERM > 1
029900        COMPUTE WS-ANNUAL-FACTOR = 1 + (CR20-INTEREST-RATE / 100)
030000        COMPUTE WS-MONTHLY-RATE =
030100           (WS-ANNUAL-FACTOR ** (1 / 12)) - 1
030200        COMPUTE WS-RATE-FACTOR =
030300           (1 + WS-MONTHLY-RATE) ** CT-TERM
030400        COMPUTE WS-INSTALLMENT-AMT ROUNDED =
030500           (CT-AMOUNT * WS-MONTHLY-RATE * WS-RATE-FACTOR)
030600            / (WS-RATE-FACTOR - 1)
030700     ELSE
030800        MOVE CT-AMOUNT            TO WS-INSTALLMENT-AMT
030900     END-IF.
031000*
031100 400-BUILD-INSTALLMENTS.
031200     MOVE 0                       TO I.
031300     PERFORM 410-WRITE-INSTALLMENT THRU 410-WRITE-INSTALLMENT-EXIT
031400         UNTIL I > CT-TERM - 1.
031500*
031600 410-WRITE-INSTALLMENT.
031700     MOVE CT-PRODUCT-ID(1:7)      TO CR21-CIN-PURCHASE-PART.
031800     MOVE I                       TO CR21-CIN-INSTALLMENT-PART.
031900     MOVE CT-PRODUCT-ID           TO CR21-PURCHASE-ID.
032000     MOVE CR20-CARD-ID            TO CR21-CARD-ID.
032100     MOVE I                       TO CR21-INSTALLMENT-NUMBER.
032200     MOVE CT-TERM                 TO CR21-TOTAL-INSTALLMENTS.
032300     MOVE WS-INSTALLMENT-AMT      TO CR21-TOTAL-AMOUNT.
032350*    TOTAL-INTEREST IS A LATE-PAYMENT FIELD, NOT A FINANCING-     *
032360*    CHARGE FIELD - CR2500/420-CALC-LATE-INTEREST IS THE ONLY     *
032370*    PARAGRAPH ALLOWED TO WRITE A NONZERO VALUE INTO IT.  PER     *
032380*    TLK'S NOTE IN THE CHANGE LOG, DO NOT REVERT THIS TO THE      *
032390*    (INSTALLMENT*TERM)-AMOUNT FINANCING-INTEREST FORMULA.        *
032400     MOVE 0                       TO CR21-TOTAL-INTEREST.
032600     MOVE WS-PROC-YYYY            TO WS-BASE-YYYY.
032700     MOVE WS-PROC-MM              TO WS-BASE-MM.
032800     MOVE CR20-PAYMENT-DAY        TO WS-BASE-DD.
032900     COMPUTE WS-ADD-MONTHS = I + 1.
033000     PERFORM 700-ADD-MONTHS.
033100     MOVE WS-RESULT-DATE-8        TO CR21-DUE-DATE.
033200     MOVE 0                       TO CR21-DAYS-OVERDUE.
033300     MOVE 'PENDING'               TO CR21-STATUS.
033400     WRITE CR21-INSTALLMENT-REC.
033500     ADD 1 TO I.
033600 410-WRITE-INSTALLMENT-EXIT.
033700     EXIT.
033800*
033900 500-UPDATE-AVAILABLE.
034000     COMPUTE CR20-AVAILABLE-CREDIT =
034100        CR20-AVAILABLE-CREDIT - WS-INSTALLMENT-AMT.
034200     REWRITE CR20-CARD-REC.
034300*
034400 550-VALIDATE-DELETE-CARD.
034500     IF CR20-AVAILABLE-CREDIT NOT = CR20-CREDIT-LIMIT
034600        MOVE 'N'                  TO WS-VALID-SW
034700        MOVE 'FAILED'             TO RS-STATUS
034800        MOVE SPACES               TO RS-MESSAGE
034900        MOVE 'CARD STILL HAS OUTSTANDING CHARGES'
035000                                  TO RS-ERROR.
035100*
035200 700-ADD-MONTHS.
035300     COMPUTE WS-TOTAL-MONTHS =
035400        (WS-BASE-YYYY * 12) + WS-BASE-MM + WS-ADD-MONTHS - 1.
035500     COMPUTE WS-RESULT-YYYY = WS-TOTAL-MONTHS / 12.
035600     COMPUTE WS-RESULT-MM =
035700        WS-TOTAL-MONTHS - (WS-RESULT-YYYY * 12) + 1.
035800     MOVE WS-BASE-DD              TO WS-RESULT-DD.
035900     COMPUTE WS-RESULT-DATE-8 =
036000        (WS-RESULT-YYYY * 10000) + (WS-RESULT-MM * 100) + WS-RESULT-DD.
036100*
036200 END-RTN.
036300     DISPLAY 'FINAL TOTALS FOR CR2000' UPON CRT AT 0915.
036400     DISPLAY WS-TRAN-READ      'TRANSACTIONS READ      =' UPON CRT AT 1025.
036500     DISPLAY WS-TRAN-PROCESSED 'TRANSACTIONS PROCESSED =' UPON CRT AT 1125.
036600     CLOSE CR2-TRAN-FILE
036700           CR2-CUSTOMER-FILE
036800           CR2-CARD-MASTER-FILE
036900           CR2-CARD-INSTALLMENT-FILE
037000           CR2-RESPONSE-FILE.
037100     STOP RUN.
037200*
